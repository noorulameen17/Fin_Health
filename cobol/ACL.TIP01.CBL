000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCOUNT-LINE-EXTRACT.
000300 AUTHOR.        FHU.  MODIFIED BY R KEMPNER.
000400 INSTALLATION.  FINANCIAL HEALTH UNDERWRITING - BATCH SVCS.
000500 DATE-WRITTEN.  03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      FHU INTERNAL USE ONLY.  NOT FOR RELEASE
000800                OUTSIDE THE UNDERWRITING DIVISION.
000900*****************************************************************
001000*                                                               *
001100*   ACCOUNT-LINE-EXTRACT  (ACL.TIP01)                          *
001200*   ----------------------------------                         *
001300*   READS THE RAW STATEMENT DETAIL (ACCOUNT-LINE) FILE AS      *
001400*   PULLED OFF THE SPREADING SYSTEM, SORTED BY COMPANY-ID, AND *
001500*   MATCHES EACH LABELLED ACCOUNT LINE AGAINST THE HOUSE       *
001600*   SYNONYM TABLE TO BUILD ONE CANONICAL FIGURES RECORD PER    *
001700*   COMPANY FOR THE COMPFIG FILE.  FHS.TIP02 PICKS UP COMPFIG  *
001800*   DOWNSTREAM TO SCORE THE COMPANY.                           *
001900*                                                               *
002000*****************************************************************
002100*        C H A N G E   L O G                                   *
002200*****************************************************************
002300* 03/11/91  RMK  ORIG-4471   INITIAL CODING PER SPREAD-SHEET    *
002400*                            RETIREMENT PROJECT.                *
002500* 09/02/91  RMK  CR-4602     ADDED NET-REVENUE / NET-SALES AS  *
002600*                            REVENUE SYNONYMS PER AUDIT FINDING.*
002700* 04/14/92  LTC  CR-4719     ADDED TOTAL CURRENT ASSETS AND    *
002800*                            TOTAL CURRENT LIABILITIES SYNONYMS.*
002900* 11/30/93  LTC  CR-4850     CORRECTED FIRST-MATCH-WINS LOGIC  *
003000*                            -- LATER SYNONYM OF A SET FIELD   *
003100*                            WAS OVERLAYING THE FIRST HIT.     *
003200* 06/06/95  PDW  CR-5021     ADDED SHAREHOLDERS' EQUITY AND    *
003300*                            OWNERS EQUITY SYNONYMS.           *
003400* 02/19/97  PDW  CR-5188     ADDED COST OF SALES AS COGS       *
003500*                            SYNONYM PER NEW CLIENT FORMAT.    *
003600* 10/08/98  BKH  Y2K-0091    EXPANDED RUN-DATE CENTURY FIELD TO*
003700*                            FOUR-DIGIT YEAR FOR SUMMARY LINE. *
003800* 07/22/99  BKH  Y2K-0091    Y2K CERTIFICATION SIGN-OFF.       *
003900* 05/03/01  DNS  CR-5410     TRADE PAYABLES / PAYABLES ADDED   *
004000*                            AS ACCTS-PAYABLE SYNONYMS.        *
004100* 01/17/04  DNS  CR-5602     SKIP-ON-NO-DATA RULE MOVED TO     *
004200*                            FHS.TIP02; THIS PROGRAM NO LONGER *
004300*                            SUPPRESSES ZERO-REVENUE COMPANIES.*
004400* 08/25/06  JQA  CR-5811     TRADE RECEIVABLES ADDED AS        *
004500*                            ACCTS-RECEIVABLE SYNONYM.         *
004600* 12/11/09  JQA  CR-6003     REBUILT SYNONYM TABLE AS A SEARCH *
004700*                            TABLE RATHER THAN NESTED IFS.     *
004800* 04/02/16  RTC  CR-6614     PULLED WS-SYN-IDX AND WS-FIG-IDX  *
004900*                            OUT TO 77-LEVEL ITEMS -- THEY ARE *
005000*                            STANDALONE WORK SUBSCRIPTS, NOT   *
005100*                            PART OF THE RUN-COUNTER GROUP.    *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-4381.
005600 OBJECT-COMPUTER.  IBM-4381.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ACCTLINE-FILE  ASSIGN TO "ACCTLINE"
006200            ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT COMPFIG-FILE   ASSIGN TO "COMPFIG"
006400            ORGANIZATION IS LINE SEQUENTIAL.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800* --------------------------------------------------------------
006900*  ACCTLINE  -  RAW STATEMENT DETAIL LINE, ONE PER ACCOUNT LABEL
007000* --------------------------------------------------------------
007100 FD  ACCTLINE-FILE.
007200 01  ACCOUNT-LINE-REC.
007300     05  COMPANY-ID                 PIC 9(6).
007400     05  STATEMENT-TYPE             PIC X(2).
007500         88  STMT-IS                    VALUE 'IS'.
007600         88  STMT-BS                    VALUE 'BS'.
007700         88  STMT-CF                    VALUE 'CF'.
007800     05  ACCOUNT-NAME               PIC X(30).
007900     05  ACCOUNT-AMOUNT             PIC S9(11)V99
008000                                     SIGN IS TRAILING.
008100*
008200* --------------------------------------------------------------
008300*  COMPFIG  -  ONE CANONICAL FIGURES RECORD PER COMPANY, BUILT
008400*              BY THIS PROGRAM, CONSUMED BY FHS.TIP02
008500* --------------------------------------------------------------
008600 FD  COMPFIG-FILE.
008700 01  COMPANY-FIGURES-REC.
008800     05  COMPANY-ID                 PIC 9(6).
008900     05  COMPANY-NAME               PIC X(25).
009000     05  INDUSTRY                   PIC X(15).
009100     05  ALL-FIGURES.
009200         10  INCOME-FIGURES.
009300             15  REVENUE            PIC 9(11)V99.
009400             15  GROSS-PROFIT       PIC S9(11)V99.
009500             15  NET-PROFIT         PIC S9(11)V99.
009600             15  OPERATING-PROFIT   PIC S9(11)V99.
009700             15  EBITDA             PIC S9(11)V99.
009800             15  COGS               PIC 9(11)V99.
009900             15  INTEREST-EXPENSE   PIC 9(11)V99.
010000         10  BALANCE-FIGURES.
010100             15  CURRENT-ASSETS     PIC 9(11)V99.
010200             15  CURRENT-LIAB       PIC 9(11)V99.
010300             15  TOTAL-ASSETS       PIC 9(11)V99.
010400             15  TOTAL-LIAB         PIC 9(11)V99.
010500             15  EQUITY             PIC 9(11)V99.
010600             15  INVENTORY          PIC 9(11)V99.
010700             15  CASH               PIC 9(11)V99.
010800             15  ACCTS-RECEIVABLE   PIC 9(11)V99.
010900             15  ACCTS-PAYABLE      PIC 9(11)V99.
011000         10  CASHFLOW-FIGURES.
011100             15  OPER-CASH-FLOW     PIC S9(11)V99.
011200             15  INVEST-CASH-FLOW   PIC S9(11)V99.
011300             15  FIN-CASH-FLOW      PIC S9(11)V99.
011400             15  CAPEX              PIC 9(11)V99.
011500     05  FIGURES-NUMERIC REDEFINES ALL-FIGURES.
011600         10  FIG-ENTRY              PIC 9(11)V99
011700                                     OCCURS 20 TIMES.
011800     05  CREDIT-SCORE               PIC 9(4).
011900     05  FILLER                     PIC X(05).
012000 WORKING-STORAGE SECTION.
012100*
012200* ---------------------------------------------------------------
012300*  CR-6614 -- THESE TWO ARE PLAIN WORK SUBSCRIPTS USED ACROSS
012400*  SEVERAL PARAGRAPHS (SYNONYM LOAD, SWITCH CLEAR, SWITCH MATCH).
012500*  THEY DO NOT BELONG TO ANY ONE RECORD OR COUNTER GROUP SO THEY
012600*  ARE CARRIED AS 77-LEVEL ITEMS PER HOUSE PRACTICE RATHER THAN
012700*  BEING NESTED UNDER AN 01.
012800* ---------------------------------------------------------------
012900 77  WS-SYN-IDX                     PIC 9(4)    VALUE ZERO
013000                                     COMP.
013100 77  WS-FIG-IDX                     PIC 9(4)    VALUE ZERO
013200                                     COMP.
013300*
013400* ---------------------------------------------------------------
013500*  RUN DATE, BROKEN OUT THE WAY THE SHOP HAS ALWAYS DONE IT, AND
013600*  REDEFINED AS A PLAIN EIGHT-DIGIT NUMBER FOR THE TRAILER TOTALS
013700* ---------------------------------------------------------------
013800 01  WS-RUN-DATE-BROKEN.
013900     05  WS-RUN-CC-DATE             PIC 9(2).
014000     05  WS-RUN-YY-DATE             PIC 9(2).
014100     05  WS-RUN-MM-DATE             PIC 9(2).
014200     05  WS-RUN-DD-DATE             PIC 9(2).
014300     05  FILLER                     PIC X(01).
014400 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-BROKEN.
014500     05  WS-RUN-DATE-NUM-VAL        PIC 9(8).
014600     05  FILLER                     PIC X(01).
014700*
014800* ---------------------------------------------------------------
014900*  END-OF-FILE AND COMPANY-BREAK SWITCHES.  WS-COMPANY-BREAK-SW
015000*  IS NOT ACTUALLY TESTED ANYWHERE BELOW -- IT IS LEFT IN PLACE
015100*  FOR THE OPERATOR RERUN PROCEDURE, WHICH SETS IT BY HAND WHEN
015200*  RESTARTING MID-COMPANY (SEE THE RUN BOOK, NOT THIS PROGRAM).
015300* ---------------------------------------------------------------
015400 01  WS-SWITCHES.
015500     05  WS-EOF-ACCTLINE-SW         PIC X(1)    VALUE 'N'.
015600         88  WS-EOF-ACCTLINE            VALUE 'Y'.
015700     05  WS-COMPANY-BREAK-SW        PIC X(1)    VALUE 'N'.
015800         88  WS-COMPANY-BREAK            VALUE 'Y'.
015900     05  FILLER                     PIC X(01).
016000*
016100* ---------------------------------------------------------------
016200*  RUN COUNTERS FOR THE 9000-TERMINATE DISPLAY LINES.  KEPT AS A
016300*  GROUP BECAUSE OPERATIONS WANTS THEM TOGETHER IN A DUMP.
016400* ---------------------------------------------------------------
016500 01  WS-COUNTERS.
016600     05  WS-LINES-READ              PIC 9(9)    VALUE ZERO
016700                                     COMP.
016800     05  WS-COMPANIES-RELEASED      PIC 9(7)    VALUE ZERO
016900                                     COMP.
017000     05  WS-LINES-UNMATCHED         PIC 9(9)    VALUE ZERO
017100                                     COMP.
017200     05  FILLER                     PIC X(01).
017300*
017400* ---------------------------------------------------------------
017500*  WS-ABS-AMOUNT HOLDS THE UNSIGNED VALUE OF THE CURRENT ACCOUNT
017600*  LINE -- THE SPREADING SYSTEM SOMETIMES FEEDS CONTRA-ACCOUNTS
017700*  IN AS NEGATIVES AND SYNONYM TARGETS ARE ALL UNSIGNED ON
017800*  COMPFIG.  WS-DISCARD-AMOUNT IS WHERE THE LONG-TERM-DEBT MATCH
017900*  LANDS (SEE 2800-MATCH-SYNONYM) SINCE IT IS RECOGNIZED BUT NOT
018000*  CARRIED FORWARD.
018100* ---------------------------------------------------------------
018200 01  WS-WORK-AREA.
018300     05  WS-PRIOR-COMPANY-ID        PIC 9(6)    VALUE ZERO.
018400     05  WS-COMPARE-NAME            PIC X(30)   VALUE SPACES.
018500     05  WS-ABS-AMOUNT              PIC S9(11)V99 VALUE ZERO.
018600     05  WS-DISCARD-AMOUNT          PIC S9(11)V99 VALUE ZERO.
018700     05  FILLER                     PIC X(01).
018800*
018900* ---------------------------------------------------------------
019000*  ONE "ALREADY SET" SWITCH PER CANONICAL TARGET FIELD, IN THE
019100*  SAME ORDER AS FIG-ENTRY ABOVE (TARGETS 01-20), PLUS A
019200*  21ST SWITCH FOR LONG-TERM-DEBT (RECOGNIZED BY THE SYNONYM
019300*  TABLE BUT NOT CARRIED ON COMPFIG -- CR-6003).  FIRST MATCHING
019400*  ACCOUNT LINE FOR A FIELD WINS, LATER SYNONYMS ARE IGNORED.
019500*  REDEFINED AS A TABLE SO 2810-CLEAR-SWITCHES CAN RESET THE
019600*  WHOLE ROW IN ONE LOOP AT EACH COMPANY BREAK.
019700* ---------------------------------------------------------------
019800 01  WS-FIELD-SET-SWITCHES.
019900     05  WS-SW-REVENUE              PIC X(1)    VALUE 'N'.
020000     05  WS-SW-GROSS-PROFIT         PIC X(1)    VALUE 'N'.
020100     05  WS-SW-NET-PROFIT           PIC X(1)    VALUE 'N'.
020200     05  WS-SW-OPERATING-PROFIT     PIC X(1)    VALUE 'N'.
020300     05  WS-SW-EBITDA               PIC X(1)    VALUE 'N'.
020400     05  WS-SW-COGS                 PIC X(1)    VALUE 'N'.
020500     05  WS-SW-INTEREST-EXPENSE     PIC X(1)    VALUE 'N'.
020600     05  WS-SW-CURRENT-ASSETS       PIC X(1)    VALUE 'N'.
020700     05  WS-SW-CURRENT-LIAB         PIC X(1)    VALUE 'N'.
020800     05  WS-SW-TOTAL-ASSETS         PIC X(1)    VALUE 'N'.
020900     05  WS-SW-TOTAL-LIAB           PIC X(1)    VALUE 'N'.
021000     05  WS-SW-EQUITY               PIC X(1)    VALUE 'N'.
021100     05  WS-SW-INVENTORY            PIC X(1)    VALUE 'N'.
021200     05  WS-SW-CASH                 PIC X(1)    VALUE 'N'.
021300     05  WS-SW-ACCTS-RECEIVABLE     PIC X(1)    VALUE 'N'.
021400     05  WS-SW-ACCTS-PAYABLE        PIC X(1)    VALUE 'N'.
021500     05  WS-SW-OPER-CASH-FLOW       PIC X(1)    VALUE 'N'.
021600     05  WS-SW-INVEST-CASH-FLOW     PIC X(1)    VALUE 'N'.
021700     05  WS-SW-FIN-CASH-FLOW        PIC X(1)    VALUE 'N'.
021800     05  WS-SW-CAPEX                PIC X(1)    VALUE 'N'.
021900     05  WS-SW-LONG-TERM-DEBT       PIC X(1)    VALUE 'N'.
022000     05  FILLER                     PIC X(01).
022100 01  WS-FIELD-SET-TABLE REDEFINES WS-FIELD-SET-SWITCHES.
022200     05  WS-SW-ENTRY                PIC X(1)    OCCURS 21 TIMES.
022300     05  FILLER                     PIC X(01).
022400*
022500* ---------------------------------------------------------------
022600*  SYNONYM SEARCH TABLE -- TARGET FIELD NUMBER (01-20 MATCH THE
022700*  FIG-ENTRY / WS-SW-ENTRY SUBSCRIPT; 21 IS THE DUMMY
022800*  LONG-TERM-DEBT TARGET) PAIRED WITH ONE ACCEPTABLE ACCOUNT
022900*  LABEL.  SEVERAL ROWS SHARE A TARGET.
023000* ---------------------------------------------------------------
023100 01  WS-SYNONYM-TABLE.
023200     05  WS-SYN-ENTRY OCCURS 47 TIMES
023300                      INDEXED BY WS-SYN-NDX.
023400         10  WS-SYN-TARGET          PIC 9(2).
023500         10  WS-SYN-LABEL           PIC X(30).
023600     05  FILLER                     PIC X(01).
023700*
023800* ---------------------------------------------------------------
023900*  LOAD LITERALS FOR THE TABLE ABOVE.  KEPT AS FLAT FILLER
024000*  LITERALS AND REDEFINED BELOW RATHER THAN CODED AS 47
024100*  SEPARATE VALUE CLAUSES ON WS-SYN-ENTRY -- THAT WAS THE OLD
024200*  NESTED-IF VERSION OF THIS PROGRAM AND IT TOOK FOREVER TO
024300*  MAINTAIN EVERY TIME A NEW SYNONYM CAME IN (SEE CR-6003).
024400* ---------------------------------------------------------------
024500 01  WS-SYNONYM-LOAD-LIT.
024600     05  FILLER PIC X(32) VALUE '01REVENUE                      '.
024700     05  FILLER PIC X(32) VALUE '01SALES                        '.
024800     05  FILLER PIC X(32) VALUE '01TOTAL REVENUE                '.
024900     05  FILLER PIC X(32) VALUE '01TOTAL SALES                  '.
025000     05  FILLER PIC X(32) VALUE '01NET SALES                    '.
025100     05  FILLER PIC X(32) VALUE '01NET REVENUE                  '.
025200     05  FILLER PIC X(32) VALUE '02GROSS PROFIT                 '.
025300     05  FILLER PIC X(32) VALUE '02GROSS MARGIN                 '.
025400     05  FILLER PIC X(32) VALUE '03NET PROFIT                   '.
025500     05  FILLER PIC X(32) VALUE '03NET INCOME                   '.
025600     05  FILLER PIC X(32) VALUE '03NET EARNINGS                 '.
025700     05  FILLER PIC X(32) VALUE '03PROFIT AFTER TAX             '.
025800     05  FILLER PIC X(32) VALUE '03NET PROFIT AFTER TAX         '.
025900     05  FILLER PIC X(32) VALUE '04OPERATING PROFIT             '.
026000     05  FILLER PIC X(32) VALUE '04OPERATING INCOME             '.
026100     05  FILLER PIC X(32) VALUE '04EBIT                         '.
026200     05  FILLER PIC X(32) VALUE '05EBITDA                       '.
026300     05  FILLER PIC X(32) VALUE '06COGS                         '.
026400     05  FILLER PIC X(32) VALUE '06COST OF GOODS SOLD           '.
026500     05  FILLER PIC X(32) VALUE '06COST OF SALES                '.
026600     05  FILLER PIC X(32) VALUE '08CURRENT ASSETS               '.
026700     05  FILLER PIC X(32) VALUE '08TOTAL CURRENT ASSETS         '.
026800     05  FILLER PIC X(32) VALUE '09CURRENT LIABILITIES          '.
026900     05  FILLER PIC X(32) VALUE '09TOTAL CURRENT LIABILITIES    '.
027000     05  FILLER PIC X(32) VALUE '10TOTAL ASSETS                 '.
027100     05  FILLER PIC X(32) VALUE '10ASSETS                       '.
027200     05  FILLER PIC X(32) VALUE '11TOTAL LIABILITIES            '.
027300     05  FILLER PIC X(32) VALUE '11LIABILITIES                  '.
027400     05  FILLER PIC X(32) VALUE '12EQUITY                       '.
027500     05  FILLER PIC X(32) VALUE '12TOTAL EQUITY                 '.
027600     05  FILLER PIC X(32) VALUE '12SHAREHOLDERS EQUITY          '.
027700     05  FILLER PIC X(32) VALUE '12SHAREHOLDERS'' EQUITY'.
027800     05  FILLER PIC X(32) VALUE '12OWNERS EQUITY                '.
027900     05  FILLER PIC X(32) VALUE '13INVENTORY                    '.
028000     05  FILLER PIC X(32) VALUE '13INVENTORIES                  '.
028100     05  FILLER PIC X(32) VALUE '14CASH                         '.
028200     05  FILLER PIC X(32) VALUE '14CASH AND CASH EQUIVALENTS    '.
028300     05  FILLER PIC X(32) VALUE '14CASH & EQUIVALENTS           '.
028400     05  FILLER PIC X(32) VALUE '15ACCOUNTS RECEIVABLE          '.
028500     05  FILLER PIC X(32) VALUE '15RECEIVABLES                  '.
028600     05  FILLER PIC X(32) VALUE '15TRADE RECEIVABLES            '.
028700     05  FILLER PIC X(32) VALUE '16ACCOUNTS PAYABLE             '.
028800     05  FILLER PIC X(32) VALUE '16PAYABLES                     '.
028900     05  FILLER PIC X(32) VALUE '16TRADE PAYABLES               '.
029000     05  FILLER PIC X(32) VALUE '21LONG-TERM DEBT               '.
029100     05  FILLER PIC X(32) VALUE '21LONG TERM DEBT               '.
029200     05  FILLER PIC X(32) VALUE '21DEBT                         '.
029300* NOTE -- TARGETS 07 (INTEREST-EXPENSE), 17-19 (THE THREE CASH
029400*         FLOW STATEMENT TOTALS) AND 20 (CAPEX) CARRY NO ENTRY IN
029500*         THIS TABLE -- THE SPREADING SYSTEM DOES NOT LABEL THOSE
029600*         LINES CONSISTENTLY ENOUGH TO MATCH; THEY ARE LEFT AT
029700*         ZERO ON COMPFIG PER THE STANDARD MISSING-FIGURE RULE.
029800*         LONG-TERM DEBT (TARGET 21) IS RECOGNIZED BY THE PARSER
029900*         BUT THE FIELD ITSELF IS NOT CARRIED ON COMPFIG; NO
030000*         DOWNSTREAM RATIO USES IT.  SEE CR-6003 NOTES.
030100 01  WS-SYNONYM-LOAD REDEFINES WS-SYNONYM-LOAD-LIT.
030200     05  WS-SYN-LOAD-ENTRY OCCURS 47 TIMES.
030300         10  WS-SYN-LOAD-TARGET     PIC 9(2).
030400         10  WS-SYN-LOAD-LABEL      PIC X(30).
030500*
030600 PROCEDURE DIVISION.
030700*
030800*****************************************************************
030900*   0000-MAINLINE  -  STANDARD THREE-PART SHAPE: PRIME THE RUN,  *
031000*   CYCLE THE INPUT FILE UNTIL END OF FILE, WRAP UP AND REPORT.  *
031100*****************************************************************
031200 0000-MAINLINE.
031300*    ONE-TIME SETUP -- OPEN FILES, LOAD THE SYNONYM TABLE, PRIME
031400*    THE FIRST RECORD.
031500     PERFORM 1000-INITIALIZE
031600        THRU 1000-INITIALIZE-EXIT
031700*
031800*    MAIN READ LOOP.  ENDS WHEN THE LAST ACCTLINE RECORD HAS
031900*    BEEN CONSUMED AND THE FINAL COMPANY-BREAK HAS FIRED.
032000     PERFORM 2000-PROCESS-ACCTLINE
032100        THRU 2000-PROCESS-ACCTLINE-EXIT
032200       UNTIL WS-EOF-ACCTLINE
032300*
032400*    CLOSE DOWN AND DISPLAY THE RUN COUNTS FOR THE OPERATOR LOG.
032500     PERFORM 9000-TERMINATE
032600        THRU 9000-TERMINATE-EXIT
032700*
032800     GOBACK
032900     .
033000*
033100*****************************************************************
033200*   1000-INITIALIZE  -  OPEN FILES, LOAD SYNONYM TABLE, PRIME    *
033300*                       THE FIRST ACCTLINE RECORD                *
033400*****************************************************************
033500 1000-INITIALIZE.
033600*    RUN DATE IS USED ONLY IF OPERATIONS EVER ASKS FOR A DATED
033700*    SUMMARY LINE ON THE DISPLAY LOG -- CARRIED FORWARD FROM THE
033800*    SPREAD-SHEET RETIREMENT PROJECT'S ORIGINAL SPEC.
033900     ACCEPT WS-RUN-DATE-BROKEN FROM DATE
034000*
034100     OPEN INPUT  ACCTLINE-FILE
034200          OUTPUT COMPFIG-FILE
034300*
034400*    BUILD THE IN-MEMORY SYNONYM SEARCH TABLE ONCE, AT THE TOP
034500*    OF THE RUN, FROM THE LOAD LITERALS ABOVE.
034600     PERFORM 1100-LOAD-SYNONYMS
034700        THRU 1100-LOAD-SYNONYMS-EXIT
034800*
034900*    CLEAR THE CANONICAL RECORD AND ITS "ALREADY SET" SWITCHES
035000*    BEFORE THE FIRST COMPANY IS ACCUMULATED.
035100     INITIALIZE COMPANY-FIGURES-REC
035200     PERFORM 2810-CLEAR-SWITCHES
035300        THRU 2810-CLEAR-SWITCHES-EXIT
035400*
035500     READ ACCTLINE-FILE
035600         AT END
035700             SET WS-EOF-ACCTLINE TO TRUE
035800     END-READ
035900*
036000*    PRIME THE CONTROL-BREAK KEY AND THE OUTGOING COMPANY-ID
036100*    FROM THE FIRST RECORD READ, UNLESS THE FILE WAS EMPTY.
036200     IF NOT WS-EOF-ACCTLINE
036300         MOVE COMPANY-ID OF ACCOUNT-LINE-REC TO WS-PRIOR-COMPANY-ID
036400         MOVE COMPANY-ID OF ACCOUNT-LINE-REC
036500           TO COMPANY-ID OF COMPANY-FIGURES-REC
036600     END-IF
036700     .
036800 1000-INITIALIZE-EXIT.
036900     EXIT.
037000*
037100*    1100-LOAD-SYNONYMS COPIES THE 47 LOAD-LITERAL ROWS INTO THE
037200*    SEARCH TABLE ONE FOR ONE.  WS-SYN-IDX WALKS THE DESTINATION
037300*    TABLE AND WS-FIG-IDX WALKS THE LOAD AREA -- THEY MOVE IN
037400*    LOCKSTEP HERE BUT WS-FIG-IDX IS REUSED LATER FOR A DIFFERENT
037500*    JOB (THE CANONICAL-FIELD SUBSCRIPT), WHICH IS WHY IT IS A
037600*    STANDALONE 77-LEVEL RATHER THAN PART OF ANY ONE GROUP.
037700 1100-LOAD-SYNONYMS.
037800     MOVE 1 TO WS-SYN-IDX
037900     MOVE 1 TO WS-FIG-IDX
038000     PERFORM 1110-LOAD-ONE-SYNONYM
038100        THRU 1110-LOAD-ONE-SYNONYM-EXIT
038200       UNTIL WS-FIG-IDX > 47
038300     .
038400 1100-LOAD-SYNONYMS-EXIT.
038500     EXIT.
038600*
038700*    ONE ROW PER CALL -- KEPT AS ITS OWN PARAGRAPH RATHER THAN
038800*    AN INLINE LOOP PER HOUSE STYLE (NO END-PERFORM VERBS HERE).
038900 1110-LOAD-ONE-SYNONYM.
039000     MOVE WS-SYN-LOAD-TARGET(WS-FIG-IDX)
039100       TO WS-SYN-TARGET(WS-SYN-IDX)
039200     MOVE WS-SYN-LOAD-LABEL(WS-FIG-IDX)
039300       TO WS-SYN-LABEL(WS-SYN-IDX)
039400     ADD 1 TO WS-SYN-IDX
039500     ADD 1 TO WS-FIG-IDX
039600     .
039700 1110-LOAD-ONE-SYNONYM-EXIT.
039800     EXIT.
039900*
040000*****************************************************************
040100*   2000-PROCESS-ACCTLINE  -  ONE PASS PER INPUT LINE.  WATCH    *
040200*   FOR THE COMPANY-ID CONTROL BREAK BEFORE TRYING TO MATCH THE  *
040300*   CURRENT LINE AGAINST A NEW COMPANY'S FIGURES.                *
040400*****************************************************************
040500 2000-PROCESS-ACCTLINE.
040600     ADD 1 TO WS-LINES-READ
040700*
040800*    COMPANY-ID CHANGED SINCE THE LAST LINE -- RELEASE THE
040900*    FINISHED COMPANY'S CANONICAL RECORD BEFORE STARTING THE NEW
041000*    ONE.  ACCTLINE IS SORTED BY COMPANY-ID SO THIS IS A SIMPLE
041100*    NOT-EQUAL TEST, NOT A SORTED-MERGE COMPARE.
041200     IF COMPANY-ID OF ACCOUNT-LINE-REC NOT EQUAL WS-PRIOR-COMPANY-ID
041300         PERFORM 3000-COMPANY-BREAK
041400            THRU 3000-COMPANY-BREAK-EXIT
041500     END-IF
041600*
041700*    THE SPREADING SYSTEM OCCASIONALLY FEEDS A CONTRA-ACCOUNT AS
041800*    A NEGATIVE LINE ITEM (E.G. A CONTRA-REVENUE ADJUSTMENT).
041900*    EVERY SYNONYM TARGET ON COMPFIG IS CARRIED UNSIGNED, SO THE
042000*    SIGN IS STRIPPED HERE BEFORE THE MATCH RATHER THAN ON EVERY
042100*    TARGET FIELD DOWNSTREAM.
042200     MOVE ACCOUNT-NAME TO WS-COMPARE-NAME
042300     MOVE ACCOUNT-AMOUNT TO WS-ABS-AMOUNT
042400     IF WS-ABS-AMOUNT < 0
042500         COMPUTE WS-ABS-AMOUNT = WS-ABS-AMOUNT * -1
042600     END-IF
042700*
042800     PERFORM 2800-MATCH-SYNONYM
042900        THRU 2800-MATCH-SYNONYM-EXIT
043000*
043100*    READ AHEAD ONE RECORD.  AT END OF FILE, FORCE THE FINAL
043200*    COMPANY-BREAK SO THE LAST COMPANY ON THE FILE STILL GETS
043300*    WRITTEN TO COMPFIG.
043400     READ ACCTLINE-FILE
043500         AT END
043600             SET WS-EOF-ACCTLINE TO TRUE
043700             PERFORM 3000-COMPANY-BREAK
043800                THRU 3000-COMPANY-BREAK-EXIT
043900     END-READ
044000     .
044100 2000-PROCESS-ACCTLINE-EXIT.
044200     EXIT.
044300*
044400*****************************************************************
044500*   2800-MATCH-SYNONYM  -  SCAN THE SYNONYM TABLE FOR THE        *
044600*   CURRENT ACCOUNT NAME.  ON THE FIRST HIT FOR A TARGET FIELD   *
044700*   THAT HAS NOT ALREADY BEEN SET THIS COMPANY, POST THE ABS     *
044800*   VALUE OF THE AMOUNT AND MARK THE SWITCH.  UNMATCHED LINES    *
044900*   FALL THROUGH AND ARE COUNTED BUT OTHERWISE IGNORED.          *
045000*****************************************************************
045100 2800-MATCH-SYNONYM.
045200*    WS-SYN-NDX DRIVES THE SEARCH VERB BELOW; WS-FIG-IDX IS SET
045300*    TO 1 HERE ONLY AS A DEFENSIVE RESET -- SEARCH OVERWRITES IT
045400*    ON A HIT BEFORE IT IS EVER USED FOR ANYTHING ELSE.
045500     SET WS-SYN-NDX TO 1
045600     SET WS-FIG-IDX TO 1
045700*
045800     SEARCH WS-SYN-ENTRY
045900         AT END
046000             ADD 1 TO WS-LINES-UNMATCHED
046100         WHEN WS-SYN-LABEL(WS-SYN-NDX) EQUAL WS-COMPARE-NAME
046200             MOVE WS-SYN-TARGET(WS-SYN-NDX) TO WS-FIG-IDX
046300*            FIRST-MATCH-WINS -- CR-4850.  ONCE A TARGET'S
046400*            SWITCH IS 'Y' FOR THIS COMPANY, A LATER SYNONYM
046500*            FOR THE SAME FIELD IS SILENTLY IGNORED.
046600             IF WS-SW-ENTRY(WS-FIG-IDX) EQUAL 'N'
046700*                TARGET 21 IS THE LONG-TERM-DEBT DUMMY SLOT --
046800*                RECOGNIZED SO THE SWITCH STOPS A LATER DEBT
046900*                SYNONYM FROM MATCHING AGAIN, BUT THE AMOUNT
047000*                ITSELF HAS NOWHERE TO GO ON COMPFIG (CR-6003).
047100                 IF WS-FIG-IDX EQUAL 21
047200                     MOVE WS-ABS-AMOUNT TO WS-DISCARD-AMOUNT
047300                 ELSE
047400                     MOVE WS-ABS-AMOUNT
047500                       TO FIG-ENTRY(WS-FIG-IDX)
047600                 END-IF
047700                 MOVE 'Y' TO WS-SW-ENTRY(WS-FIG-IDX)
047800             END-IF
047900     END-SEARCH
048000     .
048100 2800-MATCH-SYNONYM-EXIT.
048200     EXIT.
048300*
048400*    RESETS ALL 21 "ALREADY SET" SWITCHES TO 'N' AT EACH COMPANY
048500*    BREAK SO THE NEXT COMPANY STARTS WITH A CLEAN SLATE.
048600 2810-CLEAR-SWITCHES.
048700     MOVE 1 TO WS-FIG-IDX
048800     PERFORM 2815-CLEAR-ONE-SWITCH
048900        THRU 2815-CLEAR-ONE-SWITCH-EXIT
049000       UNTIL WS-FIG-IDX > 21
049100     .
049200 2810-CLEAR-SWITCHES-EXIT.
049300     EXIT.
049400*
049500*    ONE SWITCH PER CALL -- SEE THE NOTE AT 1110-LOAD-ONE-SYNONYM
049600*    ABOUT WHY THIS IS A PARAGRAPH AND NOT AN INLINE PERFORM.
049700 2815-CLEAR-ONE-SWITCH.
049800     MOVE 'N' TO WS-SW-ENTRY(WS-FIG-IDX)
049900     ADD 1 TO WS-FIG-IDX
050000     .
050100 2815-CLEAR-ONE-SWITCH-EXIT.
050200     EXIT.
050300*
050400*****************************************************************
050500*   3000-COMPANY-BREAK  -  RELEASE THE CANONICAL FIGURES RECORD  *
050600*   FOR THE COMPANY JUST FINISHED AND START A FRESH ONE FOR THE  *
050700*   COMPANY NOW BEING READ (UNLESS WE HIT END OF FILE).          *
050800*****************************************************************
050900 3000-COMPANY-BREAK.
051000*    WHATEVER HAS ACCUMULATED ON COMPANY-FIGURES-REC SO FAR IS
051100*    THE FINISHED COMPANY'S RECORD -- WRITE IT BEFORE TOUCHING
051200*    ANYTHING FOR THE NEXT COMPANY.
051300     WRITE COMPANY-FIGURES-REC
051400*
051500     ADD 1 TO WS-COMPANIES-RELEASED
051600*
051700*    CLEAR THE RECORD AND THE SWITCH ROW FOR THE NEXT COMPANY.
051800     INITIALIZE COMPANY-FIGURES-REC
051900     PERFORM 2810-CLEAR-SWITCHES
052000        THRU 2810-CLEAR-SWITCHES-EXIT
052100*
052200*    IF THIS BREAK WAS FORCED BY END OF FILE THERE IS NO NEXT
052300*    COMPANY TO PRIME -- THE LOOP IN 0000-MAINLINE IS ABOUT TO
052400*    END ANYWAY.
052500     IF NOT WS-EOF-ACCTLINE
052600         MOVE COMPANY-ID OF ACCOUNT-LINE-REC TO WS-PRIOR-COMPANY-ID
052700         MOVE COMPANY-ID OF ACCOUNT-LINE-REC
052800           TO COMPANY-ID OF COMPANY-FIGURES-REC
052900     END-IF
053000     .
053100 3000-COMPANY-BREAK-EXIT.
053200     EXIT.
053300*
053400*****************************************************************
053500*   9000-TERMINATE  -  CLOSE FILES AND DISPLAY THE RUN COUNTS    *
053600*****************************************************************
053700 9000-TERMINATE.
053800     CLOSE ACCTLINE-FILE
053900           COMPFIG-FILE
054000*
054100*    THESE THREE COUNTS GO STRAIGHT INTO THE OPERATOR'S RUN LOG
054200*    -- UNDERWRITING REVIEWS WS-LINES-UNMATCHED WEEKLY TO CATCH
054300*    NEW LABEL VARIANTS THE SYNONYM TABLE DOES NOT KNOW YET.
054400     DISPLAY 'ACL.TIP01 ACCOUNT-LINE-EXTRACT COMPLETE'
054500     DISPLAY 'LINES READ        : ' WS-LINES-READ
054600     DISPLAY 'LINES UNMATCHED   : ' WS-LINES-UNMATCHED
054700     DISPLAY 'COMPANIES RELEASED: ' WS-COMPANIES-RELEASED
054800     .
054900 9000-TERMINATE-EXIT.
055000     EXIT.
