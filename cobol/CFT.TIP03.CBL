000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CASH-FLOW-TREND.
000300 AUTHOR.        FHU.  MODIFIED BY L CHAVEZ.
000400 INSTALLATION.  FINANCIAL HEALTH UNDERWRITING - BATCH SVCS.
000500 DATE-WRITTEN.  06/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.      FHU INTERNAL USE ONLY.  NOT FOR RELEASE
000800                OUTSIDE THE UNDERWRITING DIVISION.
000900*****************************************************************
001000*                                                               *
001100*   CASH-FLOW-TREND  (CFT.TIP03)                               *
001200*   --------------------------                                 *
001300*   READS THE CASH-FLOW HISTORY FILE (CASHHIST), SORTED BY     *
001400*   COMPANY-ID THEN PERIOD-SEQ, AND CLASSIFIES EACH COMPANY'S  *
001500*   OPERATING-CASH-FLOW TREND AS IMPROVING, DECLINING OR       *
001600*   STABLE BASED ON THE FIRST THREE AND LAST THREE PERIODS ON  *
001700*   FILE.  WRITES ONE SUMMARY LINE PER COMPANY TO TRENDOUT.     *
001800*                                                               *
001900*****************************************************************
002000*        C H A N G E   L O G                                   *
002100*****************************************************************
002200* 06/02/92  LMC  ORIG-4688   INITIAL CODING -- UNDERWRITING     *
002300*                            WANTED A QUICK LOOK AT CASH FLOW   *
002400*                            DIRECTION WITHOUT WAITING ON THE  *
002500*                            FULL SCORING RUN.                 *
002600* 01/14/94  LMC  CR-4802     ADDED INVESTING / FINANCING CF     *
002700*                            AVERAGES TO THE TREND LINE.        *
002800* 08/09/96  PDW  CR-5063     CHANGED TREND THRESHOLDS TO 110%/  *
002900*                            90% OF THE OLDER-PERIOD AVERAGE   *
003000*                            PER CREDIT COMMITTEE REQUEST.      *
003100* 10/08/98  BKH  Y2K-0091    EXPANDED RUN-DATE CENTURY FIELD.   *
003200* 07/22/99  BKH  Y2K-0091    Y2K CERTIFICATION SIGN-OFF.        *
003300* 03/30/02  DNS  CR-5433     STABLE CLASSIFICATION ADDED FOR    *
003400*                            COMPANIES WITH 1-2 PERIODS ON     *
003500*                            FILE (PREVIOUSLY FELL THROUGH TO  *
003600*                            DECLINING).                       *
003700* 09/19/07  JQA  CR-5903     RETAIN-TABLE REBUILT AS A SLIDING  *
003800*                            WINDOW SO LAST-THREE IS CORRECT   *
003900*                            NO MATTER HOW MANY PERIODS ARE ON *
004000*                            FILE.                             *
004100* 03/19/16  RTC  CR-6615     PULLED WS-PERIOD-COUNT OUT TO A    *
004200*                            77-LEVEL ITEM -- IT IS A STANDALONE*
004300*                            WORK SCALAR TESTED IN EVERY BREAK  *
004400*                            PARAGRAPH, NOT PART OF ANY RECORD. *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-4381.
004900 OBJECT-COMPUTER.  IBM-4381.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CASHHIST-FILE ASSIGN TO "CASHHIST"
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT TRENDOUT-FILE ASSIGN TO "TRENDOUT"
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100* --------------------------------------------------------------
006200*  CASHHIST - ONE PERIOD OF CASH-FLOW HISTORY PER COMPANY,
006300*             SORTED BY COMPANY-ID THEN PERIOD-SEQ ASCENDING
006400* --------------------------------------------------------------
006500 FD  CASHHIST-FILE.
006600 01  CASH-HIST-REC.
006700     05  COMPANY-ID             PIC 9(6).
006800     05  PERIOD-SEQ             PIC 9(3).
006900     05  OPER-CF                PIC S9(11)V99.
007000     05  INVEST-CF              PIC S9(11)V99.
007100     05  FIN-CF                 PIC S9(11)V99.
007200     05  REVENUE-AMT            PIC 9(11)V99.
007300     05  FILLER                     PIC X(05).
007400*
007500* --------------------------------------------------------------
007600*  TRENDOUT - ONE TREND SUMMARY LINE PER COMPANY
007700* --------------------------------------------------------------
007800 FD  TRENDOUT-FILE.
007900 01  TREND-REC.
008000     05  COMPANY-ID         PIC 9(6).
008100     05  PERIOD-COUNT       PIC 9(3).
008200     05  AVG-OPER-CF        PIC S9(11)V99.
008300     05  AVG-INVEST-CF      PIC S9(11)V99.
008400     05  AVG-FIN-CF         PIC S9(11)V99.
008500     05  TREND              PIC X(18).
008600     05  FILLER                     PIC X(05).
008700 WORKING-STORAGE SECTION.
008800*
008900* ---------------------------------------------------------------
009000*  CR-6615 -- WS-PERIOD-COUNT IS THE RUNNING PERIOD COUNT FOR THE
009100*  COMPANY CURRENTLY BEING ACCUMULATED.  IT IS TESTED DIRECTLY IN
009200*  2200-RETAIN-OPER-CF AND 3000-COMPANY-BREAK AS WELL AS USED AS
009300*  THE DIVISOR FOR THE AVERAGES, SO IT IS CARRIED AS A PLAIN
009400*  77-LEVEL WORK SCALAR RATHER THAN NESTED UNDER WS-WORK-AREA.
009500* ---------------------------------------------------------------
009600 77  WS-PERIOD-COUNT                 PIC 9(5)    VALUE ZERO
009700                                      COMP.
009800*
009900* ---------------------------------------------------------------
010000*  RUN DATE, BROKEN OUT THE WAY THE SHOP HAS ALWAYS DONE IT, AND
010100*  REDEFINED AS A PLAIN EIGHT-DIGIT NUMBER SHOULD A DATED RUN-LOG
010200*  LINE EVER BE NEEDED.
010300* ---------------------------------------------------------------
010400 01  WS-RUN-DATE-BROKEN.
010500     05  WS-RUN-CC-DATE             PIC 9(2).
010600     05  WS-RUN-YY-DATE             PIC 9(2).
010700     05  WS-RUN-MM-DATE             PIC 9(2).
010800     05  WS-RUN-DD-DATE             PIC 9(2).
010900     05  FILLER                     PIC X(01).
011000 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-BROKEN.
011100     05  WS-RUN-DATE-NUM-VAL        PIC 9(8).
011200     05  FILLER                     PIC X(01).
011300*
011400* ---------------------------------------------------------------
011500*  WS-FIRST-RECORD-SW PRIMES THE CONTROL-BREAK KEY ON THE VERY
011600*  FIRST RECORD READ, SINCE THERE IS NO "PRIOR COMPANY" TO
011700*  COMPARE AGAINST UNTIL THEN.
011800* ---------------------------------------------------------------
011900 01  WS-SWITCHES.
012000     05  WS-EOF-CASHHIST-SW         PIC X(1)    VALUE 'N'.
012100         88  WS-EOF-CASHHIST            VALUE 'Y'.
012200     05  WS-FIRST-RECORD-SW         PIC X(1)    VALUE 'Y'.
012300         88  WS-FIRST-RECORD            VALUE 'Y'.
012400     05  FILLER                     PIC X(01).
012500*
012600* ---------------------------------------------------------------
012700*  RUN COUNTERS FOR THE 9000-TERMINATE DISPLAY LINES.
012800* ---------------------------------------------------------------
012900 01  WS-COUNTERS.
013000     05  WS-PERIODS-READ            PIC 9(9)    VALUE ZERO
013100                                     COMP.
013200     05  WS-COMPANIES-PROCESSED     PIC 9(7)    VALUE ZERO
013300                                     COMP.
013400     05  FILLER                     PIC X(01).
013500*
013600* ---------------------------------------------------------------
013700*  PER-COMPANY ACCUMULATORS AND THE CLASSIFICATION RESULT.  THE
013800*  TWO X110/X090 FIELDS HOLD THE SCALED OLDER-PERIOD AVERAGE SO
013900*  2200-RETAIN-OPER-CF DOES NOT HAVE TO RECOMPUTE THE THRESHOLD
014000*  TWICE IN THE SAME IF (CR-5063).
014100* ---------------------------------------------------------------
014200 01  WS-WORK-AREA.
014300     05  WS-PRIOR-COMPANY-ID        PIC 9(6)    VALUE ZERO.
014400     05  WS-SUM-OPER-CF             PIC S9(13)V99 VALUE ZERO.
014500     05  WS-SUM-INVEST-CF           PIC S9(13)V99 VALUE ZERO.
014600     05  WS-SUM-FIN-CF              PIC S9(13)V99 VALUE ZERO.
014700     05  WS-AVG-OPER-CF             PIC S9(11)V99 VALUE ZERO.
014800     05  WS-AVG-INVEST-CF           PIC S9(11)V99 VALUE ZERO.
014900     05  WS-AVG-FIN-CF              PIC S9(11)V99 VALUE ZERO.
015000     05  WS-OLDER-AVG               PIC S9(11)V99 VALUE ZERO.
015100     05  WS-RECENT-AVG              PIC S9(11)V99 VALUE ZERO.
015200     05  WS-OLDER-AVG-X110          PIC S9(11)V99 VALUE ZERO.
015300     05  WS-OLDER-AVG-X090          PIC S9(11)V99 VALUE ZERO.
015400     05  WS-TREND-RESULT            PIC X(18)     VALUE SPACES.
015500     05  FILLER                     PIC X(01).
015600*
015700* ----------------------------------------------------------------
015800*  FIRST-THREE AND LAST-THREE OPERATING-CF RETENTION AREAS.
015900*  FIRST-THREE IS FILLED ONCE, ON PERIODS 1-3.  LAST-THREE IS A
016000*  SLIDING WINDOW -- EACH NEW PERIOD SHIFTS 2 INTO 1, 3 INTO 2,
016100*  AND THE NEW VALUE INTO 3 (CR-5903).  REDEFINED AS A TABLE SO
016200*  3900-RESET-ACCUMULATORS CAN CLEAR A WHOLE ROW IN ONE MOVE.
016300* ----------------------------------------------------------------
016400 01  WS-FIRST-OPER-GROUP.
016500     05  WS-FIRST-OPER-1            PIC S9(11)V99 VALUE ZERO.
016600     05  WS-FIRST-OPER-2            PIC S9(11)V99 VALUE ZERO.
016700     05  WS-FIRST-OPER-3            PIC S9(11)V99 VALUE ZERO.
016800     05  FILLER                     PIC X(01).
016900 01  WS-FIRST-OPER-TABLE REDEFINES WS-FIRST-OPER-GROUP.
017000     05  WS-FIRST-OPER-ENTRY        PIC S9(11)V99 OCCURS 3 TIMES.
017100     05  FILLER                     PIC X(01).
017200*
017300 01  WS-LAST-OPER-GROUP.
017400     05  WS-LAST-OPER-1             PIC S9(11)V99 VALUE ZERO.
017500     05  WS-LAST-OPER-2             PIC S9(11)V99 VALUE ZERO.
017600     05  WS-LAST-OPER-3             PIC S9(11)V99 VALUE ZERO.
017700     05  FILLER                     PIC X(01).
017800 01  WS-LAST-OPER-TABLE REDEFINES WS-LAST-OPER-GROUP.
017900     05  WS-LAST-OPER-ENTRY         PIC S9(11)V99 OCCURS 3 TIMES.
018000     05  FILLER                     PIC X(01).
018100*
018200 PROCEDURE DIVISION.
018300*
018400*****************************************************************
018500*   0000-MAINLINE  -  STANDARD THREE-PART SHAPE: PRIME THE RUN,  *
018600*   CYCLE THE INPUT FILE UNTIL END OF FILE, WRAP UP AND REPORT.  *
018700*****************************************************************
018800 0000-MAINLINE.
018900*    ONE-TIME SETUP.
019000     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
019100*    MAIN READ LOOP -- ONE PERIOD RECORD PER PASS, WITH A
019200*    COMPANY-BREAK FIRED WHENEVER COMPANY-ID CHANGES.
019300     PERFORM 2000-PROCESS-PERIOD THRU 2000-PROCESS-PERIOD-EXIT
019400         UNTIL WS-EOF-CASHHIST.
019500*    CLOSE DOWN AND REPORT THE RUN COUNTS.
019600     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
019700     GOBACK.
019800*
019900*    OPENS THE TWO FILES AND PRIMES THE FIRST CASHHIST RECORD.
020000*    UNLIKE ACL.TIP01 AND RFC.TIP04 THIS PROGRAM PRIMES THE
020100*    CONTROL-BREAK KEY LAZILY, ON THE FIRST PASS THROUGH
020200*    2000-PROCESS-PERIOD (SEE WS-FIRST-RECORD-SW BELOW), SO
020300*    1000-INITIALIZE ITSELF STAYS SHORT.
020400 1000-INITIALIZE.
020500     ACCEPT WS-RUN-DATE-BROKEN FROM DATE.
020600     OPEN INPUT  CASHHIST-FILE
020700          OUTPUT TRENDOUT-FILE.
020800     READ CASHHIST-FILE
020900         AT END MOVE 'Y' TO WS-EOF-CASHHIST-SW
021000     END-READ.
021100 1000-INITIALIZE-EXIT.
021200     EXIT.
021300*
021400*****************************************************************
021500*   2000-PROCESS-PERIOD  -  ONE PASS PER CASHHIST RECORD.  WATCH  *
021600*   FOR THE COMPANY-ID CONTROL BREAK, THEN ACCUMULATE THE        *
021700*   CURRENT PERIOD INTO THE RUNNING SUMS AND THE SLIDING WINDOW. *
021800*****************************************************************
021900 2000-PROCESS-PERIOD.
022000     ADD 1 TO WS-PERIODS-READ.
022100*    FIRST RECORD OF THE WHOLE RUN -- NOTHING TO BREAK ON YET,
022200*    JUST PRIME THE KEY AND FALL THROUGH TO ACCUMULATION.
022300     IF WS-FIRST-RECORD
022400         MOVE COMPANY-ID OF CASH-HIST-REC TO WS-PRIOR-COMPANY-ID
022500         MOVE 'N' TO WS-FIRST-RECORD-SW
022600     END-IF.
022700*    COMPANY-ID CHANGED -- CLOSE OUT THE FINISHED COMPANY BEFORE
022800*    ACCUMULATING THE NEW ONE'S FIRST PERIOD.
022900     IF COMPANY-ID OF CASH-HIST-REC NOT EQUAL WS-PRIOR-COMPANY-ID
023000         PERFORM 3000-COMPANY-BREAK THRU 3000-COMPANY-BREAK-EXIT
023100         MOVE COMPANY-ID OF CASH-HIST-REC TO WS-PRIOR-COMPANY-ID
023200     END-IF.
023300     PERFORM 2100-ACCUM-FLOWS THRU 2100-ACCUM-FLOWS-EXIT.
023400     PERFORM 2200-RETAIN-OPER-CF THRU 2200-RETAIN-OPER-CF-EXIT.
023500*    READ AHEAD.  AT END OF FILE FORCE THE FINAL COMPANY-BREAK
023600*    SO THE LAST COMPANY ON THE FILE STILL GETS A TRENDOUT LINE.
023700     READ CASHHIST-FILE
023800         AT END
023900             MOVE 'Y' TO WS-EOF-CASHHIST-SW
024000             PERFORM 3000-COMPANY-BREAK
024100                 THRU 3000-COMPANY-BREAK-EXIT
024200     END-READ.
024300 2000-PROCESS-PERIOD-EXIT.
024400     EXIT.
024500*
024600*    RUNNING SUMS FOR THE THREE CASH-FLOW AVERAGES.  REVENUE-AMT
024700*    IS READ BUT NOT ACCUMULATED HERE -- IT IS CARRIED ON
024800*    CASHHIST FOR RFC.TIP04'S FORECAST, NOT FOR THIS PROGRAM'S
024900*    TREND LINE.
025000 2100-ACCUM-FLOWS.
025100     ADD 1 TO WS-PERIOD-COUNT.
025200     ADD OPER-CF   TO WS-SUM-OPER-CF.
025300     ADD INVEST-CF TO WS-SUM-INVEST-CF.
025400     ADD FIN-CF    TO WS-SUM-FIN-CF.
025500 2100-ACCUM-FLOWS-EXIT.
025600     EXIT.
025700*
025800*    FIRST-THREE IS FILLED ONCE, BY PERIOD POSITION (CR-5903).
025900*    LAST-THREE IS MAINTAINED AS A SLIDING WINDOW EVERY PERIOD
026000*    SO IT ALWAYS HOLDS THE MOST RECENT THREE REGARDLESS OF HOW
026100*    LONG THE COMPANY'S HISTORY RUNS.
026200 2200-RETAIN-OPER-CF.
026300     IF WS-PERIOD-COUNT EQUAL 1
026400         MOVE OPER-CF TO WS-FIRST-OPER-1
026500     ELSE
026600         IF WS-PERIOD-COUNT EQUAL 2
026700             MOVE OPER-CF TO WS-FIRST-OPER-2
026800         ELSE
026900             IF WS-PERIOD-COUNT EQUAL 3
027000                 MOVE OPER-CF TO WS-FIRST-OPER-3
027100             END-IF
027200         END-IF
027300     END-IF.
027400     MOVE WS-LAST-OPER-2 TO WS-LAST-OPER-1.
027500     MOVE WS-LAST-OPER-3 TO WS-LAST-OPER-2.
027600     MOVE OPER-CF    TO WS-LAST-OPER-3.
027700 2200-RETAIN-OPER-CF-EXIT.
027800     EXIT.
027900*
028000*****************************************************************
028100*   3000-COMPANY-BREAK  -  AVERAGE THE ACCUMULATED PERIODS,       *
028200*   CLASSIFY THE TREND, WRITE TRENDOUT, AND RESET FOR THE NEXT   *
028300*   COMPANY (UNLESS WE HIT END OF FILE).                         *
028400*****************************************************************
028500 3000-COMPANY-BREAK.
028600     ADD 1 TO WS-COMPANIES-PROCESSED.
028700*    AVERAGE EACH CASH-FLOW SUM OVER THE PERIOD COUNT.  A
028800*    COMPANY CANNOT ACTUALLY REACH THIS PARAGRAPH WITH ZERO
028900*    PERIODS, BUT THE ELSE BRANCH IS KEPT AS A DEFENSIVE GUARD
029000*    AGAINST DIVIDE-BY-ZERO SHOULD THE UPSTREAM SORT EVER CHANGE.
029100     IF WS-PERIOD-COUNT > 0
029200         DIVIDE WS-SUM-OPER-CF BY WS-PERIOD-COUNT
029300             GIVING WS-AVG-OPER-CF ROUNDED
029400         DIVIDE WS-SUM-INVEST-CF BY WS-PERIOD-COUNT
029500             GIVING WS-AVG-INVEST-CF ROUNDED
029600         DIVIDE WS-SUM-FIN-CF BY WS-PERIOD-COUNT
029700             GIVING WS-AVG-FIN-CF ROUNDED
029800     ELSE
029900         MOVE ZERO TO WS-AVG-OPER-CF
030000         MOVE ZERO TO WS-AVG-INVEST-CF
030100         MOVE ZERO TO WS-AVG-FIN-CF
030200     END-IF.
030300*    CLASSIFICATION RULE (CR-5433/CR-5063) --
030400*      0 PERIODS        : INSUFFICIENT DATA
030500*      1-2 PERIODS       : STABLE (NOT ENOUGH HISTORY TO TREND)
030600*      3+ PERIODS        : COMPARE LAST-THREE AVERAGE AGAINST
030700*                          110%/90% OF THE FIRST-THREE AVERAGE
030800     IF WS-PERIOD-COUNT < 1
030900         MOVE 'INSUFFICIENT DATA' TO WS-TREND-RESULT
031000     ELSE
031100         IF WS-PERIOD-COUNT NOT LESS THAN 3
031200             COMPUTE WS-RECENT-AVG ROUNDED =
031300                 (WS-LAST-OPER-1 + WS-LAST-OPER-2 +
031400                  WS-LAST-OPER-3) / 3
031500             COMPUTE WS-OLDER-AVG ROUNDED =
031600                 (WS-FIRST-OPER-1 + WS-FIRST-OPER-2 +
031700                  WS-FIRST-OPER-3) / 3
031800             COMPUTE WS-OLDER-AVG-X110 ROUNDED =
031900                 WS-OLDER-AVG * 1.1
032000             COMPUTE WS-OLDER-AVG-X090 ROUNDED =
032100                 WS-OLDER-AVG * 0.9
032200             IF WS-RECENT-AVG > WS-OLDER-AVG-X110
032300                 MOVE 'IMPROVING' TO WS-TREND-RESULT
032400             ELSE
032500                 IF WS-RECENT-AVG < WS-OLDER-AVG-X090
032600                     MOVE 'DECLINING' TO WS-TREND-RESULT
032700                 ELSE
032800                     MOVE 'STABLE' TO WS-TREND-RESULT
032900                 END-IF
033000             END-IF
033100         ELSE
033200             MOVE 'STABLE' TO WS-TREND-RESULT
033300         END-IF
033400     END-IF.
033500     PERFORM 3100-WRITE-TREND-LINE THRU 3100-WRITE-TREND-LINE-EXIT.
033600     PERFORM 3900-RESET-ACCUMULATORS
033700         THRU 3900-RESET-ACCUMULATORS-EXIT.
033800 3000-COMPANY-BREAK-EXIT.
033900     EXIT.
034000*
034100*    MOVES THE FINISHED COMPANY'S AVERAGES AND TREND WORD TO THE
034200*    OUTPUT RECORD AND WRITES IT.
034300 3100-WRITE-TREND-LINE.
034400     MOVE WS-PRIOR-COMPANY-ID  TO COMPANY-ID OF TREND-REC.
034500     MOVE WS-PERIOD-COUNT      TO PERIOD-COUNT.
034600     MOVE WS-AVG-OPER-CF       TO AVG-OPER-CF.
034700     MOVE WS-AVG-INVEST-CF     TO AVG-INVEST-CF.
034800     MOVE WS-AVG-FIN-CF        TO AVG-FIN-CF.
034900     MOVE WS-TREND-RESULT      TO TREND.
035000     WRITE TREND-REC.
035100 3100-WRITE-TREND-LINE-EXIT.
035200     EXIT.
035300*
035400*    CLEARS THE RUNNING SUMS AND BOTH RETENTION WINDOWS SO THE
035500*    NEXT COMPANY STARTS FROM A CLEAN SLATE.
035600 3900-RESET-ACCUMULATORS.
035700     MOVE ZERO TO WS-PERIOD-COUNT.
035800     MOVE ZERO TO WS-SUM-OPER-CF.
035900     MOVE ZERO TO WS-SUM-INVEST-CF.
036000     MOVE ZERO TO WS-SUM-FIN-CF.
036100     MOVE ZERO TO WS-FIRST-OPER-1.
036200     MOVE ZERO TO WS-FIRST-OPER-2.
036300     MOVE ZERO TO WS-FIRST-OPER-3.
036400     MOVE ZERO TO WS-LAST-OPER-1.
036500     MOVE ZERO TO WS-LAST-OPER-2.
036600     MOVE ZERO TO WS-LAST-OPER-3.
036700 3900-RESET-ACCUMULATORS-EXIT.
036800     EXIT.
036900*
037000*****************************************************************
037100*   9000-TERMINATE  -  CLOSE FILES AND DISPLAY THE RUN COUNTS    *
037200*****************************************************************
037300 9000-TERMINATE.
037400     CLOSE CASHHIST-FILE
037500           TRENDOUT-FILE.
037600*    THESE TWO COUNTS GO STRAIGHT INTO THE OPERATOR'S RUN LOG.
037700     DISPLAY 'CFT.TIP03 - PERIODS READ:       ' WS-PERIODS-READ.
037800     DISPLAY 'CFT.TIP03 - COMPANIES PROCESSED: '
037900         WS-COMPANIES-PROCESSED.
038000 9000-TERMINATE-EXIT.
038100     EXIT.
