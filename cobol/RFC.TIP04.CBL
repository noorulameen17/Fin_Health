000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REVENUE-FORECAST.
000300 AUTHOR.        FHU.  MODIFIED BY D SATTLER.
000400 INSTALLATION.  FINANCIAL HEALTH UNDERWRITING - BATCH SVCS.
000500 DATE-WRITTEN.  09/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      FHU INTERNAL USE ONLY.  NOT FOR RELEASE
000800                OUTSIDE THE UNDERWRITING DIVISION.
000900*****************************************************************
001000*                                                               *
001100*   REVENUE-FORECAST  (RFC.TIP04)                              *
001200*   -----------------------------                               *
001300*   READS THE CASH-FLOW HISTORY FILE (CASHHIST), SORTED BY     *
001400*   COMPANY-ID THEN PERIOD-SEQ, AND FITS AN ORDINARY LEAST      *
001500*   SQUARES LINE THROUGH EACH COMPANY'S REVENUE HISTORY.        *
001600*   PROJECTS THE NEXT WS-FORECAST-PERIODS PERIODS OF REVENUE,   *
001700*   CLAMPED AT ZERO, TO FCSTOUT.  COMPANIES WITH FEWER THAN TWO *
001800*   PERIODS ON FILE ARE NOT FORECAST -- THEIR LONE HISTORICAL   *
001900*   POINT IS PASSED THROUGH TO FCSTOUT UNCHANGED.                *
002000*                                                               *
002100*****************************************************************
002200*        C H A N G E   L O G                                   *
002300*****************************************************************
002400* 09/14/93  DRS  ORIG-4741   INITIAL CODING -- UNDERWRITING     *
002500*                            WANTED A FORWARD-LOOKING REVENUE   *
002600*                            NUMBER TO PAIR WITH THE HEALTH     *
002700*                            SCORE ON RENEWAL REVIEWS.          *
002800* 02/02/95  DRS  CR-4877     CHANGED FROM A FLAT 12-MONTH        *
002900*                            AVERAGE TO A LEAST-SQUARES FIT     *
003000*                            PER CREDIT COMMITTEE REQUEST.      *
003100* 07/11/97  PDW  CR-5144     NEGATIVE PROJECTIONS CLAMPED TO    *
003200*                            ZERO -- PRIOR RUN PRODUCED A       *
003300*                            NEGATIVE FORECAST REVENUE LINE     *
003400*                            THAT CONFUSED THE REVIEW ANALYSTS. *
003500* 10/08/98  BKH  Y2K-0091    EXPANDED RUN-DATE CENTURY FIELD.   *
003600* 07/22/99  BKH  Y2K-0091    Y2K CERTIFICATION SIGN-OFF.        *
003700* 04/23/03  DNS  CR-5477     COMPANIES WITH FEWER THAN TWO      *
003800*                            PERIODS NOW PASS THE HISTORICAL    *
003900*                            POINT THROUGH UNCHANGED INSTEAD OF *
004000*                            BEING DROPPED FROM FCSTOUT.        *
004100* 11/02/11  JQA  CR-6088     FORECAST HORIZON MOVED FROM A      *
004200*                            HARD-CODED 12 TO WS-FORECAST-      *
004300*                            PERIODS SO IT CAN BE CHANGED        *
004400*                            WITHOUT A RECOMPILE.                *
004500* 03/19/16  RTC  CR-6613     DROPPED THE PROGRAM-LOCAL FIELD    *
004600*                            PREFIXES ON CASHHIST AND FCSTOUT   *
004700*                            TO MATCH HOUSE PRACTICE ELSEWHERE; *
004800*                            THE TWO COMPANY-ID OCCURRENCES ARE *
004900*                            NOW TOLD APART WITH OF-QUALIFIERS. *
005000* 04/02/16  RTC  CR-6617     WS-SWITCH-IDX PULLED OUT OF        *
005100*                            WS-COUNTERS TO A STANDALONE 77-    *
005200*                            LEVEL ITEM -- IT IS A WORK          *
005300*                            SUBSCRIPT INTO WS-SWITCH-ENTRY,      *
005400*                            NOT A COUNT OF ANYTHING, AND DOES   *
005500*                            NOT BELONG AMONG THE RUN COUNTERS.  *
005600*                            EXPANDED PARAGRAPH COMMENTARY AT    *
005700*                            THE SAME TIME PER AUDIT REQUEST.    *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-4381.
006200 OBJECT-COMPUTER.  IBM-4381.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CASHHIST-FILE ASSIGN TO "CASHHIST"
006800            ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT FCSTOUT-FILE  ASSIGN TO "FCSTOUT"
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400* --------------------------------------------------------------
007500*  CASHHIST - ONE PERIOD OF CASH-FLOW HISTORY PER COMPANY,
007600*             SORTED BY COMPANY-ID THEN PERIOD-SEQ ASCENDING.
007700*             RESTATED HERE PER HOUSE CONVENTION (NO COPY).
007800* --------------------------------------------------------------
007900 FD  CASHHIST-FILE.
008000 01  CASH-HIST-REC.
008100     05  COMPANY-ID                 PIC 9(6).
008200     05  PERIOD-SEQ                 PIC 9(3).
008300     05  OPER-CF                    PIC S9(11)V99.
008400     05  INVEST-CF                  PIC S9(11)V99.
008500     05  FIN-CF                     PIC S9(11)V99.
008600     05  REVENUE-AMT                PIC 9(11)V99.
008700     05  FILLER                     PIC X(05).
008800*
008900* --------------------------------------------------------------
009000*  FCSTOUT - ONE FORECAST OR PASS-THROUGH LINE PER PERIOD INDEX
009100* --------------------------------------------------------------
009200 FD  FCSTOUT-FILE.
009300 01  FCST-REC.
009400     05  COMPANY-ID                 PIC 9(6).
009500     05  PERIOD-INDEX               PIC 9(5).
009600     05  REVENUE                    PIC 9(11)V99.
009700     05  FILLER                     PIC X(05).
009800 WORKING-STORAGE SECTION.
009900*
010000* ---------------------------------------------------------------
010100*  CR-6617 -- WS-SWITCH-IDX IS A PLAIN WORK SUBSCRIPT INTO
010200*  WS-SWITCH-ENTRY (SEE 1100-RESET-ONE-SWITCH BELOW) AND IS NOT
010300*  A COUNT OF ANYTHING ITSELF, SO HOUSE STYLE KEEPS IT AT THE 77
010400*  LEVEL RATHER THAN NESTED IN THE WS-COUNTERS GROUP WITH THE
010500*  GENUINE RUN COUNTERS.
010600* ---------------------------------------------------------------
010700 77  WS-SWITCH-IDX                  PIC 9(2)    VALUE ZERO
010800                                     COMP.
010900*
011000 01  WS-RUN-DATE-BROKEN.
011100     05  WS-RUN-CC-DATE             PIC 9(2).
011200     05  WS-RUN-YY-DATE             PIC 9(2).
011300     05  WS-RUN-MM-DATE             PIC 9(2).
011400     05  WS-RUN-DD-DATE             PIC 9(2).
011500     05  FILLER                     PIC X(01).
011600 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-BROKEN.
011700     05  WS-RUN-DATE-NUM-VAL        PIC 9(8).
011800     05  FILLER                     PIC X(01).
011900*
012000 01  WS-SWITCHES.
012100     05  WS-EOF-CASHHIST-SW         PIC X(1)    VALUE 'N'.
012200         88  WS-EOF-CASHHIST            VALUE 'Y'.
012300     05  WS-FIRST-RECORD-SW         PIC X(1)    VALUE 'Y'.
012400         88  WS-FIRST-RECORD            VALUE 'Y'.
012500     05  FILLER                     PIC X(01).
012600 01  WS-SWITCH-TABLE REDEFINES WS-SWITCHES.
012700     05  WS-SWITCH-ENTRY            PIC X(1)    OCCURS 2 TIMES.
012800     05  FILLER                     PIC X(01).
012900*
013000 01  WS-COUNTERS.
013100     05  WS-PERIODS-READ            PIC 9(9)    VALUE ZERO
013200                                     COMP.
013300     05  WS-COMPANIES-PROCESSED     PIC 9(7)    VALUE ZERO
013400                                     COMP.
013500     05  FILLER                     PIC X(01).
013600*
013700 01  WS-WORK-AREA.
013800     05  WS-PRIOR-COMPANY-ID        PIC 9(6)    VALUE ZERO.
013900     05  WS-FORECAST-PERIODS        PIC 9(3)    VALUE 12
014000                                     COMP.
014100     05  FILLER                     PIC X(01).
014200*
014300* ----------------------------------------------------------------
014400*  LEAST-SQUARES ACCUMULATORS.  X IS THE 0-BASED PERIOD OFFSET
014500*  WITHIN THE COMPANY (0,1,2,...); Y IS REVENUE-AMT.  WS-OLS-N
014600*  IS BOTH THE RUNNING COUNT WHILE READING AND, AT BREAK, THE
014700*  TOTAL PERIOD COUNT FOR THE COMPANY (CR-4877).
014800* ----------------------------------------------------------------
014900 01  WS-OLS-WORK.
015000     05  WS-OLS-N                  PIC 9(5)       VALUE ZERO
015100                                    COMP.
015200     05  WS-OLS-SUM-X               PIC S9(9)      VALUE ZERO
015300                                    COMP.
015400     05  WS-OLS-SUM-X2              PIC S9(9)      VALUE ZERO
015500                                    COMP.
015600     05  WS-OLS-SUM-Y               PIC S9(13)V99  VALUE ZERO.
015700     05  WS-OLS-SUM-XY              PIC S9(15)V99  VALUE ZERO.
015800     05  WS-OLS-NUMER-A             PIC S9(17)V99  VALUE ZERO.
015900     05  WS-OLS-DENOM-A             PIC S9(17)V99  VALUE ZERO.
016000     05  WS-OLS-SLOPE-A             PIC S9(11)V9(4)
016100                                     VALUE ZERO.
016200     05  WS-OLS-INTERCEPT-B         PIC S9(13)V99  VALUE ZERO.
016300     05  WS-OLS-PROJ-X              PIC 9(5)       VALUE ZERO
016400                                    COMP.
016500     05  WS-OLS-PROJ-Y              PIC S9(13)V99  VALUE ZERO.
016600     05  FILLER                     PIC X(01).
016700*
016800* ----------------------------------------------------------------
016900*  FIRST-TWO-PERIODS BUFFER.  USED ONLY WHEN THE COMPANY TURNS
017000*  OUT TO HAVE FEWER THAN TWO PERIODS ON FILE -- CR-5477 PASSES
017100*  THE LONE BUFFERED POINT THROUGH TO FCSTOUT UNCHANGED RATHER
017200*  THAN DROPPING THE COMPANY.
017300* ----------------------------------------------------------------
017400 01  WS-HIST-BUFFER-GROUP.
017500     05  WS-HIST-PERIOD-1           PIC 9(3)     VALUE ZERO.
017600     05  WS-HIST-REVENUE-1          PIC 9(11)V99 VALUE ZERO.
017700     05  WS-HIST-PERIOD-2           PIC 9(3)     VALUE ZERO.
017800     05  WS-HIST-REVENUE-2          PIC 9(11)V99 VALUE ZERO.
017900     05  FILLER                     PIC X(01).
018000 01  WS-HIST-BUFFER-TABLE REDEFINES WS-HIST-BUFFER-GROUP.
018100     05  WS-HIST-ENTRY              OCCURS 2 TIMES.
018200         10  WS-HIST-ENTRY-PERIOD   PIC 9(3).
018300         10  WS-HIST-ENTRY-REVENUE  PIC 9(11)V99.
018400     05  FILLER                     PIC X(01).
018500*
018600 PROCEDURE DIVISION.
018700*
018800* ---------------------------------------------------------------
018900*  0000-MAINLINE MAKES A SINGLE PASS OVER CASHHIST, WHICH ARRIVES
019000*  PRESORTED BY COMPANY-ID THEN PERIOD-SEQ.  THE COMPANY BREAK
019100*  THAT TRIGGERS THE OLS FIT AND PROJECTION LIVES INSIDE
019200*  2000-PROCESS-PERIOD, NOT HERE, BECAUSE IT DEPENDS ON COMPARING
019300*  THE RECORD JUST READ AGAINST THE PRIOR ONE.
019400* ---------------------------------------------------------------
019500 0000-MAINLINE.
019600     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
019700     PERFORM 2000-PROCESS-PERIOD THRU 2000-PROCESS-PERIOD-EXIT
019800         UNTIL WS-EOF-CASHHIST.
019900     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
020000     GOBACK.
020100*
020200*  WS-SWITCH-ENTRY HOLDS WS-EOF-CASHHIST-SW AND WS-FIRST-RECORD-
020300*  SW AS A TWO-ELEMENT TABLE; RESETTING BOTH TO 'N' VIA A COUNTED
020400*  PERFORM LETS THIS PARAGRAPH STAY SHORT EVEN IF A FUTURE
020500*  RELEASE ADDS A THIRD SWITCH TO THE TABLE.  THE FIRST-RECORD
020600*  SWITCH IS THEN IMMEDIATELY FLIPPED BACK TO 'Y' BELOW -- ITS
020700*  STARTING STATE IS THE OPPOSITE OF THE EOF SWITCH'S.
020800 1000-INITIALIZE.
020900     ACCEPT WS-RUN-DATE-BROKEN FROM DATE.
021000     MOVE 1 TO WS-SWITCH-IDX.
021100     PERFORM 1100-RESET-ONE-SWITCH THRU 1100-RESET-ONE-SWITCH-EXIT
021200         2 TIMES.
021300     MOVE 'N' TO WS-EOF-CASHHIST-SW.
021400     MOVE 'Y' TO WS-FIRST-RECORD-SW.
021500     OPEN INPUT  CASHHIST-FILE
021600          OUTPUT FCSTOUT-FILE.
021700*    PRIME THE FIRST RECORD SO 2000-PROCESS-PERIOD CAN BE A
021800*    PLAIN "PROCESS THEN READ NEXT" LOOP.
021900     READ CASHHIST-FILE
022000         AT END MOVE 'Y' TO WS-EOF-CASHHIST-SW
022100     END-READ.
022200 1000-INITIALIZE-EXIT.
022300     EXIT.
022400*
022500*  CR-6617 -- WS-SWITCH-IDX STEPS ONCE PER CALL SO A COUNTED
022600*  PERFORM CAN WALK WS-SWITCH-ENTRY(1) AND WS-SWITCH-ENTRY(2)
022700*  WITHOUT TWO SEPARATE MOVE STATEMENTS IN 1000-INITIALIZE.
022800 1100-RESET-ONE-SWITCH.
022900     MOVE 'N' TO WS-SWITCH-ENTRY(WS-SWITCH-IDX).
023000     ADD 1 TO WS-SWITCH-IDX.
023100 1100-RESET-ONE-SWITCH-EXIT.
023200     EXIT.
023300*
023400*  2000-PROCESS-PERIOD IS CALLED ONCE PER CASHHIST RECORD.  THE
023500*  COMPANY-ID COMPARE BELOW IS THE ENTIRE CONTROL-BREAK LOGIC FOR
023600*  THIS PROGRAM -- WHEN IT CHANGES, THE COMPANY JUST FINISHED IS
023700*  FIT AND PROJECTED (OR PASSED THROUGH, CR-5477) BY
023800*  3000-COMPANY-BREAK BEFORE THE NEW COMPANY'S FIRST PERIOD IS
023900*  ACCUMULATED.  AT END-OF-FILE THE SAME BREAK PARAGRAPH IS
024000*  FORCED EXPLICITLY SO THE LAST COMPANY ON FILE IS NOT LOST.
024100 2000-PROCESS-PERIOD.
024200     ADD 1 TO WS-PERIODS-READ.
024300     IF WS-FIRST-RECORD
024400         MOVE COMPANY-ID OF CASH-HIST-REC TO WS-PRIOR-COMPANY-ID
024500         MOVE 'N' TO WS-FIRST-RECORD-SW
024600     END-IF.
024700     IF COMPANY-ID OF CASH-HIST-REC NOT EQUAL WS-PRIOR-COMPANY-ID
024800         PERFORM 3000-COMPANY-BREAK THRU 3000-COMPANY-BREAK-EXIT
024900         MOVE COMPANY-ID OF CASH-HIST-REC TO WS-PRIOR-COMPANY-ID
025000     END-IF.
025100     PERFORM 2100-ACCUM-SUMS THRU 2100-ACCUM-SUMS-EXIT.
025200     READ CASHHIST-FILE
025300         AT END
025400             MOVE 'Y' TO WS-EOF-CASHHIST-SW
025500             PERFORM 3000-COMPANY-BREAK
025600                 THRU 3000-COMPANY-BREAK-EXIT
025700     END-READ.
025800 2000-PROCESS-PERIOD-EXIT.
025900     EXIT.
026000*
026100*  2100-ACCUM-SUMS BUILDS THE FIVE RUNNING SUMS (N, SUM-X, SUM-
026200*  X2, SUM-Y, SUM-XY) THE LEAST-SQUARES FORMULA NEEDS -- X IS THE
026300*  0-BASED PERIOD OFFSET, NOT THE ACTUAL PERIOD-SEQ VALUE ON
026400*  FILE, SO THE FIT IS INSENSITIVE TO WHAT CALENDAR PERIOD THE
026500*  COMPANY'S HISTORY HAPPENS TO START ON.  WS-OLS-N DOES DOUBLE
026600*  DUTY AS BOTH THE NEXT X VALUE TO ACCUMULATE (BEFORE THE FINAL
026700*  ADD 1) AND, AFTER THE LOOP, THE TOTAL PERIOD COUNT -- THE
026800*  FIRST-TWO-PERIODS BUFFER BELOW IS FILLED ONLY WHILE WS-OLS-N
026900*  IS STILL 0 OR 1, SO IT NEVER OVERWRITES ITSELF ON A THIRD OR
027000*  LATER PERIOD.
027100 2100-ACCUM-SUMS.
027200     IF WS-OLS-N EQUAL 0
027300         MOVE PERIOD-SEQ    TO WS-HIST-PERIOD-1
027400         MOVE REVENUE-AMT   TO WS-HIST-REVENUE-1
027500     ELSE
027600         IF WS-OLS-N EQUAL 1
027700             MOVE PERIOD-SEQ  TO WS-HIST-PERIOD-2
027800             MOVE REVENUE-AMT TO WS-HIST-REVENUE-2
027900         END-IF
028000     END-IF.
028100     COMPUTE WS-OLS-SUM-X  = WS-OLS-SUM-X + WS-OLS-N.
028200     COMPUTE WS-OLS-SUM-X2 = WS-OLS-SUM-X2 +
028300                              (WS-OLS-N * WS-OLS-N).
028400     ADD REVENUE-AMT TO WS-OLS-SUM-Y.
028500     COMPUTE WS-OLS-SUM-XY = WS-OLS-SUM-XY +
028600                              (WS-OLS-N * REVENUE-AMT).
028700     ADD 1 TO WS-OLS-N.
028800 2100-ACCUM-SUMS-EXIT.
028900     EXIT.
029000*
029100*  3000-COMPANY-BREAK DECIDES WHICH OF THE TWO OUTCOMES CR-5477
029200*  REQUIRES: A COMPANY WITH FEWER THAN TWO PERIODS HAS NO LINE TO
029300*  FIT THROUGH, SO ITS LONE POINT (IF ANY) IS PASSED THROUGH
029400*  UNCHANGED BY 3100-WRITE-HIST-UNCHANGED; OTHERWISE THE OLS FIT
029500*  RUNS AND WS-FORECAST-PERIODS FORWARD PERIODS ARE PROJECTED.
029600*  WS-OLS-PROJ-X IS SEEDED TO WS-OLS-N (THE PERIOD COUNT) SO THE
029700*  FIRST PROJECTED PERIOD PICKS UP WHERE THE HISTORICAL DATA
029800*  LEFT OFF, NOT AT ZERO.
029900 3000-COMPANY-BREAK.
030000     ADD 1 TO WS-COMPANIES-PROCESSED.
030100     IF WS-OLS-N < 2
030200         PERFORM 3100-WRITE-HIST-UNCHANGED
030300             THRU 3100-WRITE-HIST-UNCHANGED-EXIT
030400     ELSE
030500         PERFORM 3200-FIT-LEAST-SQUARES
030600             THRU 3200-FIT-LEAST-SQUARES-EXIT
030700         MOVE WS-OLS-N TO WS-OLS-PROJ-X
030800         PERFORM 3300-PROJECT-ONE-PERIOD
030900             THRU 3300-PROJECT-ONE-PERIOD-EXIT
031000             WS-FORECAST-PERIODS TIMES
031100     END-IF.
031200     PERFORM 3900-RESET-ACCUMULATORS
031300         THRU 3900-RESET-ACCUMULATORS-EXIT.
031400 3000-COMPANY-BREAK-EXIT.
031500     EXIT.
031600*
031700*  CR-5477 -- A COMPANY WITH EXACTLY ONE PERIOD ON FILE (WS-OLS-N
031800*  EQUAL 1 AT THE BREAK) WRITES THAT ONE POINT STRAIGHT THROUGH
031900*  TO FCSTOUT.  A COMPANY WITH ZERO PERIODS CANNOT OCCUR IN
032000*  PRACTICE -- THE BREAK IS ONLY EVER REACHED AFTER AT LEAST ONE
032100*  RECORD HAS BEEN ACCUMULATED FOR THE COMPANY -- BUT THE EQUAL 1
032200*  TEST IS LEFT EXPLICIT RATHER THAN RELYING ON THAT GUARANTEE.
032300 3100-WRITE-HIST-UNCHANGED.
032400     IF WS-OLS-N EQUAL 1
032500         MOVE WS-PRIOR-COMPANY-ID  TO COMPANY-ID OF FCST-REC
032600         MOVE WS-HIST-PERIOD-1     TO PERIOD-INDEX
032700         MOVE WS-HIST-REVENUE-1    TO REVENUE
032800         WRITE FCST-REC
032900     END-IF.
033000 3100-WRITE-HIST-UNCHANGED-EXIT.
033100     EXIT.
033200*
033300*  CR-4877 -- ORDINARY LEAST SQUARES.  SLOPE-A = (N*SUM-XY -
033400*  SUM-X*SUM-Y) / (N*SUM-X2 - SUM-X**2); INTERCEPT-B = (SUM-Y -
033500*  SLOPE-A*SUM-X) / N.  THE DENOMINATOR GUARD BELOW PROTECTS
033600*  AGAINST A DEGENERATE CASE WHERE EVERY X VALUE IN THE COMPANY'S
033700*  WINDOW WOULD COLLAPSE THE DENOMINATOR TO ZERO; IT CANNOT
033800*  ACTUALLY HAPPEN WITH CONSECUTIVE 0,1,2,... OFFSETS AND N >= 2,
033900*  BUT THE GUARD IS KEPT AS A BELT-AND-SUSPENDERS MEASURE SINCE A
034000*  DIVIDE-BY-ZERO HERE WOULD ABEND THE WHOLE RUN MID-FILE.
034100 3200-FIT-LEAST-SQUARES.
034200     COMPUTE WS-OLS-DENOM-A =
034300         (WS-OLS-N * WS-OLS-SUM-X2) -
034400         (WS-OLS-SUM-X * WS-OLS-SUM-X).
034500     IF WS-OLS-DENOM-A NOT EQUAL ZERO
034600         COMPUTE WS-OLS-NUMER-A =
034700             (WS-OLS-N * WS-OLS-SUM-XY) -
034800             (WS-OLS-SUM-X * WS-OLS-SUM-Y)
034900         COMPUTE WS-OLS-SLOPE-A ROUNDED =
035000             WS-OLS-NUMER-A / WS-OLS-DENOM-A
035100         COMPUTE WS-OLS-INTERCEPT-B ROUNDED =
035200             (WS-OLS-SUM-Y - (WS-OLS-SLOPE-A * WS-OLS-SUM-X))
035300             / WS-OLS-N
035400     ELSE
035500         MOVE ZERO TO WS-OLS-SLOPE-A
035600         MOVE ZERO TO WS-OLS-INTERCEPT-B
035700     END-IF.
035800 3200-FIT-LEAST-SQUARES-EXIT.
035900     EXIT.
036000*
036100*  3300-PROJECT-ONE-PERIOD IS CALLED WS-FORECAST-PERIODS TIMES
036200*  (CR-6088 -- A WORKING-STORAGE FIELD, NOT A HARD-CODED COUNT,
036300*  SO THE HORIZON CAN CHANGE WITHOUT A RECOMPILE) AND WRITES ONE
036400*  FCST-REC PER CALL, ADVANCING WS-OLS-PROJ-X EACH TIME SO
036500*  SUCCESSIVE CALLS PROJECT SUCCESSIVE FUTURE PERIODS ALONG THE
036600*  SAME FITTED LINE.  CR-5144 -- A NEGATIVE PROJECTED REVENUE
036700*  (POSSIBLE WHEN THE FITTED LINE HAS A STEEP NEGATIVE SLOPE) IS
036800*  CLAMPED TO ZERO BEFORE IT IS WRITTEN, SINCE REVENUE IS AN
036900*  UNSIGNED FIELD ON FCST-REC AND A NEGATIVE NUMBER WOULD
037000*  OTHERWISE CONFUSE THE RENEWAL REVIEW ANALYSTS READING IT.
037100 3300-PROJECT-ONE-PERIOD.
037200     COMPUTE WS-OLS-PROJ-Y ROUNDED =
037300         (WS-OLS-SLOPE-A * WS-OLS-PROJ-X) + WS-OLS-INTERCEPT-B.
037400     IF WS-OLS-PROJ-Y < 0
037500         MOVE ZERO TO WS-OLS-PROJ-Y
037600     END-IF.
037700     MOVE WS-PRIOR-COMPANY-ID  TO COMPANY-ID OF FCST-REC.
037800     MOVE WS-OLS-PROJ-X         TO PERIOD-INDEX.
037900     MOVE WS-OLS-PROJ-Y         TO REVENUE.
038000     WRITE FCST-REC.
038100     ADD 1 TO WS-OLS-PROJ-X.
038200 3300-PROJECT-ONE-PERIOD-EXIT.
038300     EXIT.
038400*
038500*  EVERY OLS ACCUMULATOR AND BOTH HISTORY-BUFFER POINTS ARE
038600*  ZEROED BETWEEN COMPANIES SO THE NEXT COMPANY'S FIT STARTS
038700*  CLEAN -- WITHOUT THIS RESET A COMPANY FOLLOWING ONE WITH A
038800*  LONG HISTORY WOULD INHERIT ITS PREDECESSOR'S SUMS AND FIT A
038900*  MEANINGLESS COMBINED LINE.
039000 3900-RESET-ACCUMULATORS.
039100     MOVE ZERO TO WS-OLS-N.
039200     MOVE ZERO TO WS-OLS-SUM-X.
039300     MOVE ZERO TO WS-OLS-SUM-X2.
039400     MOVE ZERO TO WS-OLS-SUM-Y.
039500     MOVE ZERO TO WS-OLS-SUM-XY.
039600     MOVE ZERO TO WS-OLS-NUMER-A.
039700     MOVE ZERO TO WS-OLS-DENOM-A.
039800     MOVE ZERO TO WS-OLS-SLOPE-A.
039900     MOVE ZERO TO WS-OLS-INTERCEPT-B.
040000     MOVE ZERO TO WS-HIST-PERIOD-1.
040100     MOVE ZERO TO WS-HIST-REVENUE-1.
040200     MOVE ZERO TO WS-HIST-PERIOD-2.
040300     MOVE ZERO TO WS-HIST-REVENUE-2.
040400 3900-RESET-ACCUMULATORS-EXIT.
040500     EXIT.
040600*
040700*  NO REPORT IS PRINTED BY THIS PROGRAM -- FCSTOUT IS A FEED FOR
040800*  THE RENEWAL REVIEW PACKAGE, NOT A HUMAN-READABLE LISTING -- SO
040900*  9000-TERMINATE'S ONLY JOB IS TO CLOSE THE FILES AND CONFIRM
041000*  THE RUN'S VOLUMES ON THE OPERATOR CONSOLE.
041100 9000-TERMINATE.
041200     CLOSE CASHHIST-FILE
041300           FCSTOUT-FILE.
041400     DISPLAY 'RFC.TIP04 - PERIODS READ:       ' WS-PERIODS-READ.
041500     DISPLAY 'RFC.TIP04 - COMPANIES PROCESSED: '
041600         WS-COMPANIES-PROCESSED.
041700 9000-TERMINATE-EXIT.
041800     EXIT.
