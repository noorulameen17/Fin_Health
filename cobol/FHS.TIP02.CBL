000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FINANCIAL-HEALTH-SCORING.
000300 AUTHOR.        FHU.  MODIFIED BY R KEMPNER.
000400 INSTALLATION.  FINANCIAL HEALTH UNDERWRITING - BATCH SVCS.
000500 DATE-WRITTEN.  03/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      FHU INTERNAL USE ONLY.  NOT FOR RELEASE
000800                OUTSIDE THE UNDERWRITING DIVISION.
000900*****************************************************************
001000*                                                               *
001100*   FINANCIAL-HEALTH-SCORING  (FHS.TIP02)                      *
001200*   ---------------------------------------                    *
001300*   MAIN NIGHTLY SCORING RUN.  READS THE CANONICAL FIGURES      *
001400*   (COMPFIG) FILE BUILT BY ACL.TIP01, SORTED BY INDUSTRY THEN  *
001500*   COMPANY-ID, COMPUTES THE FULL LIQUIDITY / PROFITABILITY /   *
001600*   LEVERAGE / EFFICIENCY RATIO SET, WORKING CAPITAL, FREE CASH *
001700*   FLOW AND THE 0-100 HEALTH SCORE, POSTS ONE METRICS RECORD   *
001800*   PER PROCESSED COMPANY, AND PRINTS THE ASSESSMENT REPORT     *
001900*   WITH INDUSTRY SUBTOTALS AND RUN TOTALS.                     *
002000*                                                               *
002100*****************************************************************
002200*        C H A N G E   L O G                                   *
002300*****************************************************************
002400* 03/18/91  RMK  ORIG-4472   INITIAL CODING.                    *
002500* 09/02/91  RMK  CR-4603     INTEREST COVERAGE NOW USES EBITDA  *
002600*                            WHEN PRESENT, OPERATING PROFIT     *
002700*                            OTHERWISE, PER CREDIT COMMITTEE.   *
002800* 05/11/92  LTC  CR-4731     ADDED INDUSTRY SUBTOTAL CONTROL    *
002900*                            BREAK TO THE ASSESSMENT REPORT.    *
003000* 11/30/93  LTC  CR-4851     HEALTH SCORE FLOORED AT ZERO       *
003100*                            RATHER THAN ALLOWED TO GO NEGATIVE.*
003200* 03/02/95  PDW  CR-5029     DEFAULT CREDIT SCORE OF 600 ADDED  *
003300*                            WHEN INPUT CREDIT SCORE IS ZERO.   *
003400* 02/19/97  PDW  CR-5189     SKIP RULE ADDED -- ZERO REVENUE    *
003500*                            AND ZERO TOTAL ASSETS SKIPS THE    *
003600*                            COMPANY (WAS DIVIDING BY ZERO).    *
003700* 10/08/98  BKH  Y2K-0091    RUN-DATE EXPANDED TO FOUR-DIGIT     *
003800*                            YEAR ON REPORT HEADING.             *
003900* 07/22/99  BKH  Y2K-0091    Y2K CERTIFICATION SIGN-OFF.        *
004000* 05/03/01  DNS  CR-5411     BOUNDARY VALUES (1.0, 0, 2.0, 0.5, *
004100*                            1.5, 10) CONFIRMED NEUTRAL IN BOTH *
004200*                            SCORING BRANCHES PER AUDIT.        *
004300* 01/17/04  DNS  CR-5603     GRAND TOTALS (REVENUE, NET PROFIT, *
004400*                            WORKING CAPITAL) ADDED TO FINAL    *
004500*                            TOTALS BLOCK.                      *
004600* 08/25/06  JQA  CR-5812     RISK LEVEL COUNTS BY CATEGORY       *
004700*                            ADDED TO FINAL TOTALS BLOCK.        *
004800* 12/11/09  JQA  CR-6004     REWORKED REPORT LINE AREA AS A      *
004900*                            REDEFINES FAN INSTEAD OF FIVE       *
005000*                            SEPARATE FD RECORDS.                *
005100* 04/02/16  RTC  CR-6616     WS-RATIO-IDX PULLED OUT OF          *
005200*                            WS-COUNTERS TO A STANDALONE 77-     *
005300*                            LEVEL ITEM -- IT IS A GENERAL-       *
005400*                            PURPOSE WORK SUBSCRIPT REUSED BY     *
005500*                            9100-PRINT-ONE-TOTAL AND DOES NOT     *
005600*                            BELONG TO ANY ONE RECORD GROUP.      *
005700*                            EXPANDED PARAGRAPH COMMENTARY AT     *
005800*                            THE SAME TIME PER AUDIT REQUEST.     *
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-4381.
006300 OBJECT-COMPUTER.  IBM-4381.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT COMPFIG-FILE   ASSIGN TO "COMPFIG"
006900            ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT METRICS-FILE   ASSIGN TO "METRICS"
007100            ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT ASSESS-RPT-FILE ASSIGN TO "RPTFILE"
007300            ORGANIZATION IS LINE SEQUENTIAL.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700* --------------------------------------------------------------
007800*  COMPFIG  -  CANONICAL FIGURES, ONE PER COMPANY (FROM ACL.TIP01)
007900* --------------------------------------------------------------
008000 FD  COMPFIG-FILE.
008100 01  COMPANY-FIGURES-REC.
008200     05  COMPANY-ID                 PIC 9(6).
008300     05  COMPANY-NAME       PIC X(25).
008400     05  INDUSTRY           PIC X(15).
008500     05  ALL-FIGURES.
008600         10  INCOME-FIGURES.
008700             15  REVENUE            PIC 9(11)V99.
008800             15  GROSS-PROFIT       PIC S9(11)V99.
008900             15  NET-PROFIT         PIC S9(11)V99.
009000             15  OPERATING-PROFIT   PIC S9(11)V99.
009100             15  EBITDA             PIC S9(11)V99.
009200             15  COGS               PIC 9(11)V99.
009300             15  INTEREST-EXPENSE   PIC 9(11)V99.
009400         10  BALANCE-FIGURES.
009500             15  CURRENT-ASSETS     PIC 9(11)V99.
009600             15  CURRENT-LIAB       PIC 9(11)V99.
009700             15  TOTAL-ASSETS       PIC 9(11)V99.
009800             15  TOTAL-LIAB         PIC 9(11)V99.
009900             15  EQUITY             PIC 9(11)V99.
010000             15  INVENTORY          PIC 9(11)V99.
010100             15  CASH               PIC 9(11)V99.
010200             15  ACCTS-RECEIVABLE   PIC 9(11)V99.
010300             15  ACCTS-PAYABLE      PIC 9(11)V99.
010400         10  CASHFLOW-FIGURES.
010500             15  OPER-CASH-FLOW     PIC S9(11)V99.
010600             15  INVEST-CASH-FLOW   PIC S9(11)V99.
010700             15  FIN-CASH-FLOW      PIC S9(11)V99.
010800             15  CAPEX              PIC 9(11)V99.
010900*    FIGURES-NUMERIC IS AN ALTERNATE TABLE VIEW OF THE SAME 20
011000*    AMOUNT FIELDS ABOVE (7 INCOME + 9 BALANCE + 4 CASHFLOW) --
011100*    ACL.TIP01 WRITES THE 20 AMOUNTS IN THIS FIXED POSITIONAL
011200*    ORDER AND THIS PROGRAM TRUSTS THAT ORDER ON THE WAY IN.
011300*    NOTHING IN THIS PROGRAM ACTUALLY WALKS THE TABLE BY
011400*    SUBSCRIPT TODAY -- IT IS CARRIED FORWARD FROM ACL.TIP01'S
011500*    OWN REDEFINES FOR LAYOUT SYMMETRY BETWEEN THE TWO PROGRAMS.
011600     05  FIGURES-NUMERIC REDEFINES
011700                                    ALL-FIGURES.
011800         10  FIG-ENTRY          PIC 9(11)V99
011900                                         OCCURS 20 TIMES.
012000     05  CREDIT-SCORE               PIC 9(4).
012100     05  FILLER                     PIC X(05).
012200*
012300* --------------------------------------------------------------
012400*  METRICS  -  ONE RATIO/SCORE RECORD PER PROCESSED COMPANY
012500* --------------------------------------------------------------
012600 FD  METRICS-FILE.
012700 01  METRICS-REC.
012800     05  COMPANY-ID             PIC 9(6).
012900     05  LIQUIDITY-RATIOS.
013000         10  CURRENT-RATIO          PIC S9(7)V9(4).
013100         10  QUICK-RATIO            PIC S9(7)V9(4).
013200         10  CASH-RATIO             PIC S9(7)V9(4).
013300     05  PROFITABILITY-PCTS.
013400         10  GROSS-MARGIN-PCT       PIC S9(5)V99.
013500         10  NET-MARGIN-PCT         PIC S9(5)V99.
013600         10  ROA-PCT                PIC S9(5)V99.
013700         10  ROE-PCT                PIC S9(5)V99.
013800     05  LEVERAGE-RATIOS.
013900         10  DEBT-TO-EQUITY         PIC S9(7)V9(4).
014000         10  DEBT-TO-ASSETS         PIC S9(7)V9(4).
014100         10  INTEREST-COVERAGE      PIC S9(7)V9(4).
014200     05  EFFICIENCY-RATIOS.
014300         10  ASSET-TURNOVER         PIC S9(7)V9(4).
014400         10  INVENTORY-TURNOVER     PIC S9(7)V9(4).
014500         10  DAYS-INVENTORY         PIC S9(5)V99.
014600         10  RECEIVABLES-TURNOVER   PIC S9(7)V9(4).
014700         10  DAYS-RECEIVABLE        PIC S9(5)V99.
014800     05  WORKING-CAPITAL        PIC S9(11)V99.
014900     05  FREE-CASH-FLOW         PIC S9(11)V99.
015000     05  HEALTH-SCORE           PIC 9(3).
015100     05  RISK-LEVEL             PIC X(8).
015200     05  CREDIT-SCORE           PIC 9(4).
015300*    RATIO-AREA-NUMERIC GIVES A SUBSCRIPTED VIEW OF JUST THE
015400*    THREE LIQUIDITY RATIOS -- A CARRYOVER FROM AN EARLIER
015500*    RELEASE THAT LOOPED OVER THEM FOR A COMPARISON REPORT NO
015600*    LONGER IN PRODUCTION; LEFT IN PLACE BECAUSE METRICS IS A
015700*    SHARED OUTPUT FILE AND OTHER SHOPS' EXTRACT JOBS MAY STILL
015800*    REFERENCE THE REDEFINES BY POSITION.
015900     05  RATIO-AREA-NUMERIC REDEFINES
016000                                LIQUIDITY-RATIOS.
016100         10  RATIO-ENTRY            PIC S9(7)V9(4)
016200                                         OCCURS 3 TIMES.
016300     05  FILLER                     PIC X(08).
016400*
016500* --------------------------------------------------------------
016600*  RPTFILE  -  132 COLUMN ASSESSMENT REPORT.  ONE PHYSICAL AREA,
016700*  FIVE LOGICAL LINE TYPES VIA REDEFINES (HEADING, COLUMN HEAD,
016800*  DETAIL, INDUSTRY SUBTOTAL, FINAL TOTALS).
016900* --------------------------------------------------------------
017000 FD  ASSESS-RPT-FILE.
017100 01  HEADING-LINE                   PIC X(132).
017200 01  HEADING-AREA REDEFINES HEADING-LINE.
017300     05  FILLER                     PIC X(04).
017400     05  HDG-TITLE              PIC X(40).
017500     05  FILLER                     PIC X(10).
017600     05  HDG-RUN-DATE            PIC X(10).
017700     05  FILLER                     PIC X(10).
017800     05  HDG-PAGE-LIT            PIC X(5) VALUE 'PAGE '.
017900     05  HDG-PAGE-NO             PIC ZZZ9.
018000     05  FILLER                     PIC X(49).
018100*  COLUMN-HEAD-AREA PRINTS ONCE UNDER EACH HEADING-LINE -- ITS
018200*  NINE CAPTIONS MIRROR THE NINE FIELDS DETAIL-AREA BELOW PRINTS
018300*  FOR EVERY PROCESSED COMPANY, COMPANY-ID THROUGH RISK.
018400 01  COLUMN-HEAD-AREA REDEFINES HEADING-LINE.
018500     05  FILLER                     PIC X(01).
018600     05  CH-COMPANY-ID          PIC X(10) VALUE 'COMPANY-ID'.
018700     05  CH-COMPANY-NAME        PIC X(22) VALUE
018800                                     'COMPANY NAME'.
018900     05  CH-CURR-RATIO          PIC X(10) VALUE
019000                                     'CURR RATIO'.
019100     05  CH-NET-MARGIN          PIC X(12) VALUE
019200                                     'NET MARGIN %'.
019300     05  CH-DEBT-EQTY           PIC X(10) VALUE 'DEBT/EQTY'.
019400     05  CH-ASSET-TURN          PIC X(11) VALUE
019500                                     'ASSET TURN'.
019600     05  CH-WORK-CAP            PIC X(15) VALUE
019700                                     'WORK CAPITAL'.
019800     05  CH-SCORE               PIC X(07) VALUE 'SCORE'.
019900     05  CH-RISK                PIC X(10) VALUE 'RISK'.
020000     05  FILLER                     PIC X(24).
020100*  ONE DETAIL-AREA LINE PER PROCESSED COMPANY -- SKIPPED
020200*  COMPANIES (CR-5189) NEVER REACH 2800-WRITE-DETAIL-LINE, SO
020300*  THE REPORT SHOWS NO LINE AT ALL FOR THEM RATHER THAN A BLANK
020400*  OR ZERO-FILLED ONE.
020500 01  DETAIL-AREA REDEFINES HEADING-LINE.
020600     05  FILLER                     PIC X(01).
020700     05  DT-COMPANY-ID          PIC 9(6).
020800     05  FILLER                     PIC X(04).
020900     05  DT-COMPANY-NAME        PIC X(25).
021000     05  FILLER                     PIC X(02).
021100     05  DT-CURR-RATIO          PIC ---,--9.9999.
021200     05  FILLER                     PIC X(02).
021300     05  DT-NET-MARGIN          PIC ---9.99.
021400     05  FILLER                     PIC X(05).
021500     05  DT-DEBT-EQTY           PIC ---,--9.9999.
021600     05  FILLER                     PIC X(02).
021700     05  DT-ASSET-TURN          PIC ---,--9.9999.
021800     05  FILLER                     PIC X(02).
021900     05  DT-WORK-CAP            PIC ---,---,---,--9.99.
022000     05  FILLER                     PIC X(02).
022100     05  DT-SCORE               PIC ZZ9.
022200     05  FILLER                     PIC X(03).
022300     05  DT-RISK                PIC X(08).
022400     05  FILLER                     PIC X(06).
022500*  SUBTOTAL-AREA IS WRITTEN BY 3000-INDUSTRY-BREAK EVERY TIME THE
022600*  INDUSTRY FIELD CHANGES (OR AT END-OF-FILE FOR THE LAST GROUP);
022700*  IT NEVER SHARES A PRINT LINE WITH A DETAIL-AREA LINE.
022800 01  SUBTOTAL-AREA REDEFINES HEADING-LINE.
022900     05  FILLER                     PIC X(01).
023000     05  ST-LIT                 PIC X(10) VALUE
023100                                     'INDUSTRY:'.
023200     05  ST-INDUSTRY            PIC X(15).
023300     05  FILLER                     PIC X(03).
023400     05  ST-COUNT-LIT           PIC X(9) VALUE 'COMPANIES'.
023500     05  ST-COUNT               PIC ZZZ9.
023600     05  FILLER                     PIC X(03).
023700     05  ST-AVG-SCORE-LIT       PIC X(13) VALUE
023800                                     'AVG SCORE'.
023900     05  ST-AVG-SCORE           PIC ZZ9.
024000     05  FILLER                     PIC X(03).
024100     05  ST-WORK-CAP-LIT        PIC X(16) VALUE
024200                                     'TOTAL WORK CAP'.
024300     05  ST-WORK-CAP            PIC ---,---,---,--9.99.
024400     05  FILLER                     PIC X(34).
024500*  TOTALS-AREA IS THE GENERIC ONE-LABEL-ONE-VALUE LINE SHAPE
024600*  REUSED ELEVEN TIMES BY 9100-PRINT-ONE-TOTAL TO BUILD THE
024700*  ENTIRE FINAL TOTALS BLOCK FROM A SINGLE REDEFINES.
024800 01  TOTALS-AREA REDEFINES HEADING-LINE.
024900     05  FILLER                     PIC X(01).
025000     05  TOT-LABEL              PIC X(24).
025100     05  TOT-VALUE              PIC ---,---,---,--9.99.
025200     05  FILLER                     PIC X(89).
025300 WORKING-STORAGE SECTION.
025400*
025500* ---------------------------------------------------------------
025600*  CR-6616 -- WS-RATIO-IDX DOES NOT DESCRIBE ANY ONE RECORD; IT IS
025700*  A GENERAL-PURPOSE WORK SUBSCRIPT THAT 9100-PRINT-ONE-TOTAL
025800*  STEPS ONCE PER CALL TO WALK THE FINAL TOTALS BLOCK.  HOUSE
025900*  STYLE KEEPS SUCH STANDALONE SCALARS AT THE 77 LEVEL RATHER
026000*  THAN BURYING THEM IN AN 01 GROUP THEY DO NOT BELONG TO.
026100* ---------------------------------------------------------------
026200 77  WS-RATIO-IDX                   PIC 9(2)    VALUE ZERO
026300                                     COMP.
026400*
026500 01  WS-RUN-DATE-BROKEN.
026600     05  WS-RUN-CC-DATE             PIC 9(2).
026700     05  WS-RUN-YY-DATE             PIC 9(2).
026800     05  WS-RUN-MM-DATE             PIC 9(2).
026900     05  WS-RUN-DD-DATE             PIC 9(2).
027000     05  FILLER                     PIC X(01).
027100 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-BROKEN.
027200     05  WS-RUN-DATE-NUM-VAL        PIC 9(8).
027300     05  FILLER                     PIC X(01).
027400 01  WS-RUN-DATE-EDIT.
027500     05  WS-RDE-MM                  PIC 99.
027600     05  FILLER                     PIC X VALUE '/'.
027700     05  WS-RDE-DD                  PIC 99.
027800     05  FILLER                     PIC X VALUE '/'.
027900     05  WS-RDE-CCYY                PIC 9(4).
028000     05  FILLER                     PIC X(01).
028100*
028200*  WS-FIRST-RECORD-SW SUPPRESSES THE INDUSTRY BREAK ON THE VERY
028300*  FIRST COMPFIG RECORD OF THE RUN (SEE 2000-PROCESS-COMPANY);
028400*  WS-EOF-COMPFIG-SW IS THE ORDINARY READ-UNTIL-AT-END FLAG.
028500 01  WS-SWITCHES.
028600     05  WS-EOF-COMPFIG-SW          PIC X(1)    VALUE 'N'.
028700         88  WS-EOF-COMPFIG             VALUE 'Y'.
028800     05  WS-FIRST-RECORD-SW         PIC X(1)    VALUE 'Y'.
028900         88  WS-FIRST-RECORD             VALUE 'Y'.
029000     05  FILLER                     PIC X(01).
029100*
029200*  RUN-WIDE COUNTS AND REPORT PAGINATION WORK FIELDS.  NOTE
029300*  WS-RATIO-IDX IS NOT HERE -- SEE THE 77-LEVEL BLOCK ABOVE AND
029400*  CR-6616 IN THE CHANGE LOG FOR WHY IT WAS MOVED.
029500 01  WS-COUNTERS.
029600     05  WS-COMPANIES-READ          PIC 9(7)    VALUE ZERO
029700                                     COMP.
029800     05  WS-COMPANIES-PROCESSED     PIC 9(7)    VALUE ZERO
029900                                     COMP.
030000     05  WS-COMPANIES-SKIPPED       PIC 9(7)    VALUE ZERO
030100                                     COMP.
030200     05  WS-PAGE-NO                 PIC 9(4)    VALUE ZERO
030300                                     COMP.
030400     05  WS-LINES-ON-PAGE           PIC 9(3)    VALUE ZERO
030500                                     COMP.
030600     05  FILLER                     PIC X(01).
030700*
030800*  CR-5812 -- ONE COUNTER PER RISK-LEVEL BUCKET, PLUS A
030900*  REDEFINES BELOW SO 9100-PRINT-ONE-TOTAL CAN ALSO REACH THEM
031000*  BY SUBSCRIPT WHEN WALKING THE FINAL TOTALS BLOCK.
031100 01  WS-RISK-COUNTS.
031200     05  WS-CNT-LOW                 PIC 9(7)    VALUE ZERO
031300                                     COMP.
031400     05  WS-CNT-MEDIUM               PIC 9(7)    VALUE ZERO
031500                                     COMP.
031600     05  WS-CNT-HIGH                 PIC 9(7)    VALUE ZERO
031700                                     COMP.
031800     05  WS-CNT-CRITICAL             PIC 9(7)    VALUE ZERO
031900                                     COMP.
032000 01  WS-RISK-COUNT-TABLE REDEFINES WS-RISK-COUNTS.
032100     05  WS-CNT-ENTRY                PIC 9(7)    COMP
032200                                       OCCURS 4 TIMES.
032300*
032400*  CR-5603 -- RUN-WIDE GRAND TOTALS PRINTED IN THE FINAL TOTALS
032500*  BLOCK.  WS-SUM-HEALTH-SCORE IS DIVIDED DOWN TO WS-AVG-HEALTH-
032600*  SCORE IN 9000-TERMINATE; THE OTHER THREE PRINT AS STRAIGHT
032700*  DOLLAR TOTALS.
032800 01  WS-GRAND-ACCUMULATORS.
032900     05  WS-SUM-HEALTH-SCORE        PIC 9(9)      VALUE ZERO
033000                                     COMP.
033100     05  WS-GRAND-REVENUE           PIC S9(13)V99 VALUE ZERO.
033200     05  WS-GRAND-NET-PROFIT        PIC S9(13)V99 VALUE ZERO.
033300     05  WS-GRAND-WORKING-CAP       PIC S9(13)V99 VALUE ZERO.
033400     05  FILLER                     PIC X(01).
033500 01  WS-AVG-HEALTH-SCORE            PIC 9(3)      VALUE ZERO.
033600*
033700*  CR-4731 -- PER-INDUSTRY RUNNING TOTALS, RESET TO ZERO BY
033800*  3000-INDUSTRY-BREAK EVERY TIME A SUBTOTAL LINE PRINTS.
033900*  WS-PRIOR-INDUSTRY IS THE CONTROL FIELD ITSELF, CARRIED HERE
034000*  RATHER THAN IN WS-SWITCHES SINCE IT TRAVELS WITH THE REST OF
034100*  THE INDUSTRY-LEVEL STATE.
034200 01  WS-INDUSTRY-ACCUMULATORS.
034300     05  WS-PRIOR-INDUSTRY          PIC X(15)   VALUE SPACES.
034400     05  WS-IND-COMPANY-COUNT       PIC 9(7)    VALUE ZERO
034500                                     COMP.
034600     05  WS-IND-SCORE-SUM           PIC 9(9)    VALUE ZERO
034700                                     COMP.
034800     05  WS-IND-WORKING-CAP-SUM     PIC S9(13)V99 VALUE ZERO.
034900     05  WS-IND-AVG-SCORE           PIC 9(3)    VALUE ZERO.
035000     05  FILLER                     PIC X(01).
035100*
035200* ---------------------------------------------------------------
035300*  WORKING FIGURES FOR ONE COMPANY -- EBIT-FOR-COVERAGE IS EBITDA
035400*  WHEN NONZERO, OPERATING PROFIT OTHERWISE (CR-4603).
035500* ---------------------------------------------------------------
035600 01  WS-COMPANY-WORK.
035700     05  WS-EBIT-FOR-COVERAGE       PIC S9(11)V99 VALUE ZERO.
035800*    SIGNED BECAUSE THE SCORE CAN BE SUBTRACTED BELOW ZERO
035900*    BEFORE THE CR-4851 FLOOR TEST RUNS IN 2600-CALC-HEALTH-
036000*    SCORE; THE UNSIGNED HEALTH-SCORE OUTPUT FIELD ONLY RECEIVES
036100*    THE VALUE AFTER IT HAS ALREADY BEEN FLOORED AT ZERO.
036200     05  WS-HEALTH-SCORE-WORK       PIC S9(5)     VALUE ZERO
036300                                     COMP.
036400     05  FILLER                     PIC X(01).
036500*
036600*  ONE WORK FIELD PER METRICS-REC RATIO/AMOUNT FIELD, POPULATED
036700*  BY THE 2X00 CALCULATION PARAGRAPHS AND MOVED ACROSS TO THE
036800*  OUTPUT RECORD AS A BLOCK BY 2700-WRITE-METRICS.  KEEPING THEM
036900*  HERE RATHER THAN COMPUTING DIRECTLY INTO METRICS-REC LETS A
037000*  SKIPPED COMPANY LEAVE THE OUTPUT RECORD UNTOUCHED.
037100 01  WS-METRICS-WORK-SET.
037200     05  WS-CURRENT-RATIO          PIC S9(7)V9(4) VALUE ZERO.
037300     05  WS-QUICK-RATIO            PIC S9(7)V9(4) VALUE ZERO.
037400     05  WS-CASH-RATIO             PIC S9(7)V9(4) VALUE ZERO.
037500     05  WS-GROSS-MARGIN-PCT       PIC S9(5)V99   VALUE ZERO.
037600     05  WS-NET-MARGIN-PCT         PIC S9(5)V99   VALUE ZERO.
037700     05  WS-ROA-PCT                PIC S9(5)V99   VALUE ZERO.
037800     05  WS-ROE-PCT                PIC S9(5)V99   VALUE ZERO.
037900     05  WS-DEBT-TO-EQUITY         PIC S9(7)V9(4) VALUE ZERO.
038000     05  WS-DEBT-TO-ASSETS         PIC S9(7)V9(4) VALUE ZERO.
038100     05  WS-INTEREST-COVERAGE      PIC S9(7)V9(4) VALUE ZERO.
038200     05  WS-ASSET-TURNOVER         PIC S9(7)V9(4) VALUE ZERO.
038300     05  WS-INVENTORY-TURNOVER     PIC S9(7)V9(4) VALUE ZERO.
038400     05  WS-DAYS-INVENTORY         PIC S9(5)V99   VALUE ZERO.
038500     05  WS-RECEIVABLES-TURNOVER   PIC S9(7)V9(4) VALUE ZERO.
038600     05  WS-DAYS-RECEIVABLE        PIC S9(5)V99   VALUE ZERO.
038700     05  WS-WORKING-CAPITAL        PIC S9(11)V99  VALUE ZERO.
038800     05  WS-FREE-CASH-FLOW         PIC S9(11)V99  VALUE ZERO.
038900     05  FILLER                     PIC X(01).
039000*
039100*  ELEVEN FIXED CAPTIONS FOR THE FINAL TOTALS BLOCK, IN THE SAME
039200*  ORDER THE EVALUATE IN 9100-PRINT-ONE-TOTAL EXPECTS.  KEPT AS
039300*  ONE LITERAL-FILLED 01 WITH A REDEFINES TABLE VIEW RATHER THAN
039400*  ELEVEN SEPARATE VALUE CLAUSES SO THE LABELS LINE UP VISUALLY
039500*  ON THE SOURCE LISTING, ONE PER LINE, FOR EASY PROOFREADING.
039600 01  WS-TOTALS-LABEL-LIT.
039700     05  FILLER PIC X(24) VALUE 'COMPANIES READ         '.
039800     05  FILLER PIC X(24) VALUE 'COMPANIES PROCESSED    '.
039900     05  FILLER PIC X(24) VALUE 'COMPANIES SKIPPED      '.
040000     05  FILLER PIC X(24) VALUE 'LOW RISK COUNT         '.
040100     05  FILLER PIC X(24) VALUE 'MEDIUM RISK COUNT      '.
040200     05  FILLER PIC X(24) VALUE 'HIGH RISK COUNT        '.
040300     05  FILLER PIC X(24) VALUE 'CRITICAL RISK COUNT    '.
040400     05  FILLER PIC X(24) VALUE 'AVERAGE HEALTH SCORE   '.
040500     05  FILLER PIC X(24) VALUE 'TOTAL REVENUE          '.
040600     05  FILLER PIC X(24) VALUE 'TOTAL NET PROFIT       '.
040700     05  FILLER PIC X(24) VALUE 'TOTAL WORKING CAPITAL  '.
040800 01  WS-TOTALS-LABELS REDEFINES WS-TOTALS-LABEL-LIT.
040900     05  WS-TOT-LABEL-ENTRY         PIC X(24) OCCURS 11 TIMES.
041000*
041100 PROCEDURE DIVISION.
041200*
041300* ---------------------------------------------------------------
041400*  0000-MAINLINE DRIVES THE WHOLE RUN OFF A SINGLE COMPFIG PASS.
041500*  THE FILE ARRIVES PRESORTED BY INDUSTRY THEN COMPANY-ID (ACL.
041600*  TIP01'S JOB, NOT OURS), SO THE INDUSTRY CONTROL BREAK BELOW
041700*  NEEDS NO SORT STEP OF ITS OWN -- IT JUST WATCHES FOR THE
041800*  INDUSTRY FIELD TO CHANGE ON THE WAY PAST.
041900* ---------------------------------------------------------------
042000 0000-MAINLINE.
042100     PERFORM 1000-INITIALIZE
042200        THRU 1000-INITIALIZE-EXIT
042300*
042400     PERFORM 2000-PROCESS-COMPANY
042500        THRU 2000-PROCESS-COMPANY-EXIT
042600       UNTIL WS-EOF-COMPFIG
042700*
042800     PERFORM 9000-TERMINATE
042900        THRU 9000-TERMINATE-EXIT
043000*
043100     GOBACK
043200     .
043300*
043400*****************************************************************
043500*   1000-INITIALIZE  -  OPEN FILES, PRINT REPORT HEADINGS        *
043600*****************************************************************
043700*  THE RUN DATE IS ACCEPTED AS A SIX-DIGIT CCYYMMDD-MINUS-CENTURY
043800*  BREAKOUT (WS-RUN-DATE-BROKEN) AND RECOMBINED INTO A FOUR-DIGIT
043900*  YEAR FOR THE HEADING LINE -- THE Y2K-0091 FIX (SEE CHANGE LOG)
044000*  SO THE REPORT NEVER PRINTS A TWO-DIGIT YEAR AGAIN.  WE PRIME
044100*  THE FIRST COMPFIG READ HERE SO 2000-PROCESS-COMPANY CAN BE A
044200*  PLAIN "PROCESS THEN READ NEXT" LOOP WITHOUT A SPECIAL FIRST
044300*  PASS.
044400 1000-INITIALIZE.
044500     ACCEPT WS-RUN-DATE-BROKEN FROM DATE
044600     MOVE WS-RUN-MM-DATE TO WS-RDE-MM
044700     MOVE WS-RUN-DD-DATE TO WS-RDE-DD
044800     COMPUTE WS-RDE-CCYY = 1900 + (WS-RUN-CC-DATE * 100) +
044900                            WS-RUN-YY-DATE - 1900
045000*
045100     OPEN INPUT  COMPFIG-FILE
045200          OUTPUT METRICS-FILE
045300          OUTPUT ASSESS-RPT-FILE
045400*
045500     PERFORM 1100-PRINT-HEADINGS
045600        THRU 1100-PRINT-HEADINGS-EXIT
045700*
045800*    FIRST READ OF THE RUN.  IF COMPFIG IS EMPTY, WS-EOF-COMPFIG
045900*    COMES UP TRUE IMMEDIATELY AND 0000-MAINLINE'S PERFORM UNTIL
046000*    NEVER EXECUTES THE BODY -- 9000-TERMINATE STILL RUNS AND
046100*    PRINTS AN ALL-ZERO TOTALS BLOCK, WHICH IS THE CORRECT
046200*    BEHAVIOR FOR A NIGHT WITH NO CANONICAL FIGURES TO SCORE.
046300     READ COMPFIG-FILE
046400         AT END
046500             SET WS-EOF-COMPFIG TO TRUE
046600     END-READ
046700     .
046800 1000-INITIALIZE-EXIT.
046900     EXIT.
047000*
047100*  1100-PRINT-HEADINGS IS CALLED ONCE AT OPEN TIME AND AGAIN
047200*  EVERY TIME 2800-WRITE-DETAIL-LINE ROLLS THE PAGE -- IT ALWAYS
047300*  WRITES BOTH THE TITLE LINE AND THE COLUMN-HEAD LINE TOGETHER
047400*  SO A SPOOL VIEWER NEVER SHOWS DETAIL LINES WITHOUT COLUMN
047500*  CAPTIONS ABOVE THEM.
047600 1100-PRINT-HEADINGS.
047700     ADD 1 TO WS-PAGE-NO
047800     MOVE SPACES TO HEADING-LINE
047900     MOVE 'FINANCIAL HEALTH ASSESSMENT REPORT' TO HDG-TITLE
048000     MOVE WS-RUN-DATE-EDIT TO HDG-RUN-DATE
048100     MOVE WS-PAGE-NO TO HDG-PAGE-NO
048200     WRITE HEADING-LINE
048300*
048400     MOVE SPACES TO HEADING-LINE
048500     MOVE 'COMPANY-ID' TO CH-COMPANY-ID
048600     MOVE 'COMPANY NAME' TO CH-COMPANY-NAME
048700     MOVE 'CURR RATIO' TO CH-CURR-RATIO
048800     MOVE 'NET MARGIN %' TO CH-NET-MARGIN
048900     MOVE 'DEBT/EQTY' TO CH-DEBT-EQTY
049000     MOVE 'ASSET TURN' TO CH-ASSET-TURN
049100     MOVE 'WORK CAPITAL' TO CH-WORK-CAP
049200     MOVE 'SCORE' TO CH-SCORE
049300     MOVE 'RISK' TO CH-RISK
049400     WRITE COLUMN-HEAD-AREA
049500*    RESET THE PAGE LINE COUNT EVERY TIME WE PRINT A FRESH
049600*    HEADING, NOT JUST AT OPEN TIME, OR THE 50-LINE ROLLOVER IN
049700*    2800-WRITE-DETAIL-LINE WOULD FIRE AGAIN ONE LINE LATE ON
049800*    EVERY PAGE AFTER THE FIRST.
049900     MOVE ZERO TO WS-LINES-ON-PAGE
050000     .
050100 1100-PRINT-HEADINGS-EXIT.
050200     EXIT.
050300*
050400*****************************************************************
050500*   2000-PROCESS-COMPANY  -  ONE CANONICAL FIGURES RECORD        *
050600*****************************************************************
050700*  THE INDUSTRY BREAK TEST RUNS BEFORE WE TOUCH THE CURRENT
050800*  RECORD'S FIGURES, NOT AFTER, BECAUSE THE SUBTOTAL BELONGS TO
050900*  THE INDUSTRY GROUP THAT JUST ENDED -- BY THE TIME WE SEE A
051000*  NEW INDUSTRY VALUE IN HAND, WS-IND-COMPANY-COUNT AND ITS
051100*  SIBLING ACCUMULATORS STILL HOLD THE OLD GROUP'S TOTALS.
051200*  WS-FIRST-RECORD-SW SUPPRESSES THE BREAK ON THE VERY FIRST
051300*  RECORD OF THE RUN, WHEN THERE IS NO PRIOR GROUP TO CLOSE OUT.
051400 2000-PROCESS-COMPANY.
051500     ADD 1 TO WS-COMPANIES-READ
051600*
051700     IF NOT WS-FIRST-RECORD
051800       AND INDUSTRY NOT EQUAL WS-PRIOR-INDUSTRY
051900         PERFORM 3000-INDUSTRY-BREAK
052000            THRU 3000-INDUSTRY-BREAK-EXIT
052100     END-IF
052200     SET WS-FIRST-RECORD TO FALSE
052300     MOVE INDUSTRY TO WS-PRIOR-INDUSTRY
052400*
052500*    CR-5189 -- A COMPANY WITH NO REVENUE AND NO TOTAL ASSETS ON
052600*    FILE CANNOT BE SCORED AT ALL (EVERY RATIO BELOW DIVIDES BY
052700*    ONE OR THE OTHER SOMEWHERE), SO IT IS COUNTED AS SKIPPED
052800*    RATHER THAN RUN THROUGH THE CALCULATION CHAIN AND RISK AN
052900*    ABEND ON A ZERO DIVISOR.
053000     IF REVENUE EQUAL ZERO
053100       AND TOTAL-ASSETS EQUAL ZERO
053200         ADD 1 TO WS-COMPANIES-SKIPPED
053300     ELSE
053400*        EACH 2X00 PARAGRAPH OWNS ONE RATIO FAMILY AND GUARDS ITS
053500*        OWN DIVISORS -- SEE THE INDIVIDUAL PARAGRAPH BANNERS.
053600*        THE ORDER MATTERS ONLY IN THAT 2600-CALC-HEALTH-SCORE
053700*        MUST RUN AFTER ALL FOUR RATIO FAMILIES ARE POPULATED,
053800*        SINCE IT SCORES OFF FOUR OF THEIR RESULTS AT ONCE.
053900         PERFORM 2100-CALC-LIQUIDITY
054000            THRU 2100-CALC-LIQUIDITY-EXIT
054100         PERFORM 2200-CALC-PROFITABILITY
054200            THRU 2200-CALC-PROFITABILITY-EXIT
054300         PERFORM 2300-CALC-LEVERAGE
054400            THRU 2300-CALC-LEVERAGE-EXIT
054500         PERFORM 2400-CALC-EFFICIENCY
054600            THRU 2400-CALC-EFFICIENCY-EXIT
054700         PERFORM 2500-CALC-WORK-CAP-FCF
054800            THRU 2500-CALC-WORK-CAP-FCF-EXIT
054900         PERFORM 2600-CALC-HEALTH-SCORE
055000            THRU 2600-CALC-HEALTH-SCORE-EXIT
055100         PERFORM 2700-WRITE-METRICS
055200            THRU 2700-WRITE-METRICS-EXIT
055300         PERFORM 2800-WRITE-DETAIL-LINE
055400            THRU 2800-WRITE-DETAIL-LINE-EXIT
055500         PERFORM 2900-ACCUM-TOTALS
055600            THRU 2900-ACCUM-TOTALS-EXIT
055700         ADD 1 TO WS-COMPANIES-PROCESSED
055800     END-IF
055900*
056000*    ON THE LAST RECORD OF THE FILE THE FINAL INDUSTRY GROUP HAS
056100*    NO FOLLOWING RECORD TO TRIGGER ITS BREAK, SO WE FORCE ONE
056200*    HERE THE MOMENT AT END FIRES -- OTHERWISE THE LAST INDUSTRY
056300*    ON THE REPORT WOULD NEVER GET A SUBTOTAL LINE.
056400     READ COMPFIG-FILE
056500         AT END
056600             SET WS-EOF-COMPFIG TO TRUE
056700             PERFORM 3000-INDUSTRY-BREAK
056800                THRU 3000-INDUSTRY-BREAK-EXIT
056900     END-READ
057000     .
057100 2000-PROCESS-COMPANY-EXIT.
057200     EXIT.
057300*
057400*****************************************************************
057500*   2100-CALC-LIQUIDITY  -  CURRENT / QUICK / CASH RATIO.        *
057600*   GUARD: CURRENT LIABILITIES MUST BE GREATER THAN ZERO.        *
057700*****************************************************************
057800*  ZEROING THE THREE RATIOS BEFORE THE GUARD RUNS MEANS A COMPANY
057900*  WITH NO CURRENT LIABILITIES REPORTS ALL THREE AS ZERO RATHER
058000*  THAN CARRYING OVER WHATEVER THE PRIOR COMPANY LEFT IN THESE
058100*  WORK FIELDS -- EVERY 2X00 PARAGRAPH FOLLOWS THIS SAME PATTERN.
058200 2100-CALC-LIQUIDITY.
058300     MOVE ZERO TO WS-CURRENT-RATIO
058400                   WS-QUICK-RATIO
058500                   WS-CASH-RATIO
058600     IF CURRENT-LIAB > ZERO
058700         COMPUTE WS-CURRENT-RATIO ROUNDED =
058800             CURRENT-ASSETS / CURRENT-LIAB
058900         COMPUTE WS-QUICK-RATIO ROUNDED =
059000             (CURRENT-ASSETS - INVENTORY)
059100              / CURRENT-LIAB
059200         COMPUTE WS-CASH-RATIO ROUNDED =
059300             CASH / CURRENT-LIAB
059400     END-IF
059500     .
059600 2100-CALC-LIQUIDITY-EXIT.
059700     EXIT.
059800*
059900*****************************************************************
060000*   2200-CALC-PROFITABILITY  -  MARGINS, ROA, ROE.               *
060100*****************************************************************
060200*  GROSS AND NET MARGIN NEED REVENUE IN THE DIVISOR; ROA NEEDS
060300*  TOTAL ASSETS; ROE NEEDS EQUITY.  THE THREE GUARDS ARE
060400*  INDEPENDENT OF ONE ANOTHER ON PURPOSE -- A COMPANY CAN HAVE
060500*  REVENUE BUT NO EQUITY (HEAVILY LEVERAGED) OR EQUITY BUT NO
060600*  REVENUE (A HOLDING COMPANY), AND EACH PCT SHOULD STAND ON ITS
060700*  OWN RATHER THAN ALL FOUR GOING TO ZERO TOGETHER.
060800 2200-CALC-PROFITABILITY.
060900     MOVE ZERO TO WS-GROSS-MARGIN-PCT
061000                   WS-NET-MARGIN-PCT
061100                   WS-ROA-PCT
061200                   WS-ROE-PCT
061300     IF REVENUE > ZERO
061400         COMPUTE WS-GROSS-MARGIN-PCT ROUNDED =
061500             (GROSS-PROFIT / REVENUE) * 100
061600         COMPUTE WS-NET-MARGIN-PCT ROUNDED =
061700             (NET-PROFIT / REVENUE) * 100
061800     END-IF
061900     IF TOTAL-ASSETS > ZERO
062000         COMPUTE WS-ROA-PCT ROUNDED =
062100             (NET-PROFIT / TOTAL-ASSETS) * 100
062200     END-IF
062300     IF EQUITY > ZERO
062400         COMPUTE WS-ROE-PCT ROUNDED =
062500             (NET-PROFIT / EQUITY) * 100
062600     END-IF
062700     .
062800 2200-CALC-PROFITABILITY-EXIT.
062900     EXIT.
063000*
063100*****************************************************************
063200*   2300-CALC-LEVERAGE  -  DEBT-TO-EQUITY, DEBT-TO-ASSETS,       *
063300*   INTEREST COVERAGE.  EBIT-FOR-COVERAGE IS EBITDA WHEN         *
063400*   NONZERO, OPERATING PROFIT OTHERWISE (CR-4603).               *
063500*****************************************************************
063600 2300-CALC-LEVERAGE.
063700     MOVE ZERO TO WS-DEBT-TO-EQUITY
063800                   WS-DEBT-TO-ASSETS
063900                   WS-INTEREST-COVERAGE
064000*    CR-4603 -- EBITDA IS THE PREFERRED NUMERATOR FOR INTEREST
064100*    COVERAGE BECAUSE IT BACKS OUT DEPRECIATION AND AMORTIZATION
064200*    NOISE THAT HAS NOTHING TO DO WITH A COMPANY'S ABILITY TO
064300*    SERVICE DEBT FROM CASH EARNINGS.  NOT EVERY COMPFIG RECORD
064400*    CARRIES AN EBITDA FIGURE, SO WHEN IT COMES IN ZERO WE FALL
064500*    BACK TO OPERATING PROFIT PER CREDIT COMMITTEE INSTRUCTION.
064600     IF EBITDA NOT EQUAL ZERO
064700         MOVE EBITDA TO WS-EBIT-FOR-COVERAGE
064800     ELSE
064900         MOVE OPERATING-PROFIT TO WS-EBIT-FOR-COVERAGE
065000     END-IF
065100*
065200     IF EQUITY > ZERO
065300         COMPUTE WS-DEBT-TO-EQUITY ROUNDED =
065400             TOTAL-LIAB / EQUITY
065500     END-IF
065600     IF TOTAL-ASSETS > ZERO
065700         COMPUTE WS-DEBT-TO-ASSETS ROUNDED =
065800             TOTAL-LIAB / TOTAL-ASSETS
065900     END-IF
066000     IF INTEREST-EXPENSE > ZERO
066100         COMPUTE WS-INTEREST-COVERAGE ROUNDED =
066200             WS-EBIT-FOR-COVERAGE / INTEREST-EXPENSE
066300     END-IF
066400     .
066500 2300-CALC-LEVERAGE-EXIT.
066600     EXIT.
066700*
066800*****************************************************************
066900*   2400-CALC-EFFICIENCY  -  ASSET/INVENTORY/RECEIVABLES         *
067000*   TURNOVER AND DAYS.                                           *
067100*****************************************************************
067200*  INVENTORY TURNOVER AND RECEIVABLES TURNOVER EACH NEED TWO
067300*  NONZERO INPUTS (INVENTORY/COGS, RECEIVABLES/REVENUE) BEFORE
067400*  THE DAYS FIGURE CAN EVEN BE COMPUTED -- A COMPANY THAT CARRIES
067500*  NO INVENTORY (A SERVICES FIRM, SAY) LEGITIMATELY REPORTS ZERO
067600*  ON BOTH RATHER THAN AN UNDEFINED DIVISION.
067700 2400-CALC-EFFICIENCY.
067800     MOVE ZERO TO WS-ASSET-TURNOVER
067900                   WS-INVENTORY-TURNOVER
068000                   WS-DAYS-INVENTORY
068100                   WS-RECEIVABLES-TURNOVER
068200                   WS-DAYS-RECEIVABLE
068300     IF TOTAL-ASSETS > ZERO
068400         COMPUTE WS-ASSET-TURNOVER ROUNDED =
068500             REVENUE / TOTAL-ASSETS
068600     END-IF
068700     IF INVENTORY > ZERO AND COGS > ZERO
068800         COMPUTE WS-INVENTORY-TURNOVER ROUNDED =
068900             COGS / INVENTORY
069000         COMPUTE WS-DAYS-INVENTORY ROUNDED =
069100             365 / WS-INVENTORY-TURNOVER
069200     END-IF
069300     IF ACCTS-RECEIVABLE > ZERO AND
069400        REVENUE > ZERO
069500         COMPUTE WS-RECEIVABLES-TURNOVER ROUNDED =
069600             REVENUE / ACCTS-RECEIVABLE
069700         COMPUTE WS-DAYS-RECEIVABLE ROUNDED =
069800             365 / WS-RECEIVABLES-TURNOVER
069900     END-IF
070000     .
070100 2400-CALC-EFFICIENCY-EXIT.
070200     EXIT.
070300*
070400*  WORKING CAPITAL AND FREE CASH FLOW ARE STRAIGHT SUBTRACTIONS
070500*  WITH NO DIVISOR, SO UNLIKE EVERY OTHER 2X00 PARAGRAPH THEY
070600*  NEED NO GUARD -- BOTH CAN LEGITIMATELY COME OUT NEGATIVE AND
070700*  THAT IS CARRIED THROUGH ON PURPOSE (A COMPANY SHORT ON
070800*  WORKING CAPITAL OR BURNING CASH IS EXACTLY WHAT UNDERWRITING
070900*  WANTS TO SEE ON THE METRICS RECORD).
071000 2500-CALC-WORK-CAP-FCF.
071100     COMPUTE WS-WORKING-CAPITAL =
071200         CURRENT-ASSETS - CURRENT-LIAB
071300     COMPUTE WS-FREE-CASH-FLOW =
071400         OPER-CASH-FLOW - CAPEX
071500     .
071600 2500-CALC-WORK-CAP-FCF-EXIT.
071700     EXIT.
071800*
071900*****************************************************************
072000*   2600-CALC-HEALTH-SCORE  -  START AT 100, APPLY THE FOUR      *
072100*   INDEPENDENT RULES, FLOOR AT ZERO, DERIVE RISK LEVEL.         *
072200*****************************************************************
072300*  THE SCORE STARTS AT A PERFECT 100 AND LOSES POINTS ONLY WHEN A
072400*  RATIO CROSSES AN EXPLICIT WEAK-SIDE THRESHOLD.  THE FOUR RULES
072500*  ARE INDEPENDENT OF EACH OTHER -- A COMPANY CAN BE DOCKED ON
072600*  ALL FOUR, OR ON NONE.  THE STRONG-SIDE (> UPPER BOUND) LEGS
072700*  ARE DELIBERATE CONTINUE BRANCHES: CR-5411 CONFIRMED THAT NO
072800*  BONUS POINTS ARE AWARDED FOR AN UNUSUALLY STRONG RATIO, ONLY
072900*  PENALTIES FOR A WEAK ONE, SO THE BOUNDARY VALUES THEMSELVES
073000*  (1.0, 0, 2.0, 0.5, 1.5, 10) ARE NEUTRAL IN BOTH DIRECTIONS.
073100 2600-CALC-HEALTH-SCORE.
073200     MOVE 100 TO WS-HEALTH-SCORE-WORK
073300*
073400*    LIQUIDITY LEG -- WEAK CURRENT RATIO COSTS 15 POINTS.
073500     IF WS-CURRENT-RATIO < 1.0
073600         SUBTRACT 15 FROM WS-HEALTH-SCORE-WORK
073700     ELSE
073800         IF WS-CURRENT-RATIO > 1.5
073900             CONTINUE
074000         END-IF
074100     END-IF
074200*
074300*    PROFITABILITY LEG -- A NET LOSS COSTS 20 POINTS, THE
074400*    HEAVIEST SINGLE PENALTY IN THE SCORE.
074500     IF WS-NET-MARGIN-PCT < 0
074600         SUBTRACT 20 FROM WS-HEALTH-SCORE-WORK
074700     ELSE
074800         IF WS-NET-MARGIN-PCT > 10
074900             CONTINUE
075000         END-IF
075100     END-IF
075200*
075300*    LEVERAGE LEG -- DEBT MORE THAN TWICE EQUITY COSTS 15 POINTS.
075400     IF WS-DEBT-TO-EQUITY > 2.0
075500         SUBTRACT 15 FROM WS-HEALTH-SCORE-WORK
075600     ELSE
075700         IF WS-DEBT-TO-EQUITY < 0.5
075800             CONTINUE
075900         END-IF
076000     END-IF
076100*
076200*    EFFICIENCY LEG -- POOR ASSET TURNOVER COSTS 10 POINTS.
076300     IF WS-ASSET-TURNOVER < 0.5
076400         SUBTRACT 10 FROM WS-HEALTH-SCORE-WORK
076500     ELSE
076600         IF WS-ASSET-TURNOVER > 1.5
076700             CONTINUE
076800         END-IF
076900     END-IF
077000*
077100*    CR-4851 -- FLOOR AT ZERO.  A COMPANY THAT FAILS ALL FOUR
077200*    LEGS WOULD OTHERWISE SCORE A NEGATIVE NUMBER, WHICH MADE NO
077300*    SENSE ON A REPORT CAPTIONED 0-100 AND CONFUSED THE RISK
077400*    LEVEL BUCKETS BELOW.
077500     IF WS-HEALTH-SCORE-WORK < 0
077600         MOVE 0 TO WS-HEALTH-SCORE-WORK
077700     END-IF
077800     MOVE WS-HEALTH-SCORE-WORK TO HEALTH-SCORE
077900*
078000     PERFORM 2690-SET-RISK-LEVEL
078100        THRU 2690-SET-RISK-LEVEL-EXIT
078200     .
078300 2600-CALC-HEALTH-SCORE-EXIT.
078400     EXIT.
078500*
078600*  2690-SET-RISK-LEVEL TRANSLATES THE FLOORED SCORE INTO THE
078700*  FOUR-WAY RISK BUCKET THAT DRIVES BOTH THE DETAIL LINE'S RISK
078800*  COLUMN AND THE FINAL TOTALS BLOCK'S RISK-COUNT-BY-CATEGORY
078900*  LINES (2900-ACCUM-TOTALS).  THE BOUNDARIES ARE INCLUSIVE ON
079000*  THE LOW END OF EACH BUCKET (>= 80, >= 60, >= 40) SO EVERY
079100*  SCORE FROM 0 THROUGH 100 LANDS IN EXACTLY ONE BUCKET.
079200 2690-SET-RISK-LEVEL.
079300     IF WS-HEALTH-SCORE-WORK >= 80
079400         MOVE 'LOW' TO RISK-LEVEL
079500     ELSE
079600         IF WS-HEALTH-SCORE-WORK >= 60
079700             MOVE 'MEDIUM' TO RISK-LEVEL
079800         ELSE
079900             IF WS-HEALTH-SCORE-WORK >= 40
080000                 MOVE 'HIGH' TO RISK-LEVEL
080100             ELSE
080200                 MOVE 'CRITICAL' TO RISK-LEVEL
080300             END-IF
080400         END-IF
080500     END-IF
080600     .
080700 2690-SET-RISK-LEVEL-EXIT.
080800     EXIT.
080900*
081000*****************************************************************
081100*   2700-WRITE-METRICS  -  MOVE THE WORK FIELDS TO THE OUTPUT    *
081200*   RECORD AND WRITE IT TO METRICS.                              *
081300*****************************************************************
081400*  THE OF QUALIFIER ON COMPANY-ID AND CREDIT-SCORE BELOW IS
081500*  NEEDED BECAUSE BOTH THE INPUT COMPFIG RECORD AND THE OUTPUT
081600*  METRICS RECORD CARRY A FIELD OF THAT NAME -- ORDINARY
081700*  COBOL RECORD QUALIFICATION, NOT A HOUSE PREFIX SCHEME.
081800 2700-WRITE-METRICS.
081900     MOVE COMPANY-ID OF COMPANY-FIGURES-REC
082000       TO COMPANY-ID OF METRICS-REC
082100     MOVE WS-CURRENT-RATIO TO CURRENT-RATIO
082200     MOVE WS-QUICK-RATIO TO QUICK-RATIO
082300     MOVE WS-CASH-RATIO TO CASH-RATIO
082400     MOVE WS-GROSS-MARGIN-PCT TO GROSS-MARGIN-PCT
082500     MOVE WS-NET-MARGIN-PCT TO NET-MARGIN-PCT
082600     MOVE WS-ROA-PCT TO ROA-PCT
082700     MOVE WS-ROE-PCT TO ROE-PCT
082800     MOVE WS-DEBT-TO-EQUITY TO DEBT-TO-EQUITY
082900     MOVE WS-DEBT-TO-ASSETS TO DEBT-TO-ASSETS
083000     MOVE WS-INTEREST-COVERAGE TO INTEREST-COVERAGE
083100     MOVE WS-ASSET-TURNOVER TO ASSET-TURNOVER
083200     MOVE WS-INVENTORY-TURNOVER TO INVENTORY-TURNOVER
083300     MOVE WS-DAYS-INVENTORY TO DAYS-INVENTORY
083400     MOVE WS-RECEIVABLES-TURNOVER TO RECEIVABLES-TURNOVER
083500     MOVE WS-DAYS-RECEIVABLE TO DAYS-RECEIVABLE
083600     MOVE WS-WORKING-CAPITAL TO WORKING-CAPITAL
083700     MOVE WS-FREE-CASH-FLOW TO FREE-CASH-FLOW
083800*
083900*    CR-5029 -- A ZERO CREDIT SCORE ON THE INPUT MEANS THE
084000*    BUREAU FEED HAD NOTHING ON FILE FOR THIS COMPANY, NOT THAT
084100*    THE COMPANY GENUINELY SCORED ZERO.  600 IS THE CREDIT
084200*    COMMITTEE'S AGREED NEUTRAL DEFAULT FOR "UNKNOWN" SO
084300*    DOWNSTREAM REPORTING NEVER SHOWS A ZERO THAT WOULD READ AS
084400*    THE WORST POSSIBLE SCORE.
084500     IF CREDIT-SCORE OF COMPANY-FIGURES-REC EQUAL ZERO
084600         MOVE 600 TO CREDIT-SCORE OF METRICS-REC
084700     ELSE
084800         MOVE CREDIT-SCORE OF COMPANY-FIGURES-REC
084900           TO CREDIT-SCORE OF METRICS-REC
085000     END-IF
085100*
085200     WRITE METRICS-REC
085300     .
085400 2700-WRITE-METRICS-EXIT.
085500     EXIT.
085600*
085700*****************************************************************
085800*   2800-WRITE-DETAIL-LINE  -  ONE EDITED LINE PER PROCESSED     *
085900*   COMPANY ON THE ASSESSMENT REPORT.                            *
086000*****************************************************************
086100*  THE DETAIL LINE CARRIES ONLY THE HEADLINE RATIOS (CURRENT,
086200*  NET MARGIN, DEBT/EQUITY, ASSET TURNOVER, WORKING CAPITAL,
086300*  SCORE, RISK) -- THE FULL RATIO SET LIVES ON THE METRICS
086400*  RECORD FOR WHOEVER NEEDS IT NEXT; THE PRINTED REPORT ONLY
086500*  NEEDS ENOUGH TO LET AN UNDERWRITER EYEBALL THE RUN.
086600 2800-WRITE-DETAIL-LINE.
086700     MOVE SPACES TO HEADING-LINE
086800     MOVE COMPANY-ID OF COMPANY-FIGURES-REC TO DT-COMPANY-ID
086900     MOVE COMPANY-NAME TO DT-COMPANY-NAME
087000     MOVE WS-CURRENT-RATIO TO DT-CURR-RATIO
087100     MOVE WS-NET-MARGIN-PCT TO DT-NET-MARGIN
087200     MOVE WS-DEBT-TO-EQUITY TO DT-DEBT-EQTY
087300     MOVE WS-ASSET-TURNOVER TO DT-ASSET-TURN
087400     MOVE WS-WORKING-CAPITAL TO DT-WORK-CAP
087500     MOVE HEALTH-SCORE TO DT-SCORE
087600     MOVE RISK-LEVEL TO DT-RISK
087700     WRITE DETAIL-AREA
087800     ADD 1 TO WS-LINES-ON-PAGE
087900*    50 DETAIL LINES PER PAGE KEEPS THE ASSESSMENT REPORT WITHIN
088000*    A SINGLE STANDARD GREENBAR PAGE LENGTH WHEN SPOOLED TO
088100*    PRINT -- AN ARBITRARY BUT LONG-STANDING HOUSE CONVENTION.
088200     IF WS-LINES-ON-PAGE > 50
088300         PERFORM 1100-PRINT-HEADINGS
088400            THRU 1100-PRINT-HEADINGS-EXIT
088500     END-IF
088600     .
088700 2800-WRITE-DETAIL-LINE-EXIT.
088800     EXIT.
088900*
089000*****************************************************************
089100*   2900-ACCUM-TOTALS  -  RUN-WIDE AND INDUSTRY ACCUMULATORS.    *
089200*****************************************************************
089300*  THREE SEPARATE SETS OF ACCUMULATORS ARE MAINTAINED IN PARALLEL
089400*  HERE -- THE RUN-WIDE GRAND TOTALS (CR-5603), THE CURRENT
089500*  INDUSTRY GROUP'S RUNNING TOTALS (CONSUMED AND RESET BY
089600*  3000-INDUSTRY-BREAK), AND THE RUN-WIDE RISK-LEVEL COUNTS
089700*  (CR-5812).  ALL THREE ADVANCE TOGETHER ON EVERY PROCESSED
089800*  COMPANY SO THEY NEVER DRIFT OUT OF STEP WITH ONE ANOTHER.
089900 2900-ACCUM-TOTALS.
090000     ADD HEALTH-SCORE TO WS-SUM-HEALTH-SCORE
090100     ADD REVENUE TO WS-GRAND-REVENUE
090200     ADD NET-PROFIT TO WS-GRAND-NET-PROFIT
090300     ADD WS-WORKING-CAPITAL TO WS-GRAND-WORKING-CAP
090400*
090500     ADD 1 TO WS-IND-COMPANY-COUNT
090600     ADD HEALTH-SCORE TO WS-IND-SCORE-SUM
090700     ADD WS-WORKING-CAPITAL TO WS-IND-WORKING-CAP-SUM
090800*
090900*    CR-5812 -- WHEN OTHER CATCHES CRITICAL ON PURPOSE; THERE
091000*    ARE ONLY FOUR POSSIBLE RISK-LEVEL VALUES AND LISTING THE
091100*    FOURTH EXPLICITLY WOULD ADD NOTHING A MAINTAINER COULDN'T
091200*    ALREADY INFER FROM 2690-SET-RISK-LEVEL.
091300     EVALUATE RISK-LEVEL
091400         WHEN 'LOW'
091500             ADD 1 TO WS-CNT-LOW
091600         WHEN 'MEDIUM'
091700             ADD 1 TO WS-CNT-MEDIUM
091800         WHEN 'HIGH'
091900             ADD 1 TO WS-CNT-HIGH
092000         WHEN OTHER
092100             ADD 1 TO WS-CNT-CRITICAL
092200     END-EVALUATE
092300     .
092400 2900-ACCUM-TOTALS-EXIT.
092500     EXIT.
092600*
092700*****************************************************************
092800*   3000-INDUSTRY-BREAK  -  SUBTOTAL LINE FOR THE INDUSTRY       *
092900*   GROUP JUST FINISHED, THEN RESET THE INDUSTRY ACCUMULATORS.   *
093000*****************************************************************
093100*  THE ZERO-COMPANY GUARD BELOW ONLY MATTERS WHEN EVERY COMPANY
093200*  IN AN INDUSTRY GROUP WAS SKIPPED FOR ZERO REVENUE/ASSETS
093300*  (CR-5189) -- A REAL POSSIBILITY FOR A SMALL INDUSTRY GROUP ON
093400*  A GIVEN RUN -- SO THE SUBTOTAL LINE STILL PRINTS CLEANLY WITH
093500*  A ZERO AVERAGE INSTEAD OF DIVIDING BY ZERO.
093600 3000-INDUSTRY-BREAK.
093700     IF WS-IND-COMPANY-COUNT > ZERO
093800         COMPUTE WS-IND-AVG-SCORE ROUNDED =
093900             WS-IND-SCORE-SUM / WS-IND-COMPANY-COUNT
094000     ELSE
094100         MOVE ZERO TO WS-IND-AVG-SCORE
094200     END-IF
094300*
094400*    ONE SUBTOTAL-AREA LINE PER INDUSTRY, CARRYING THE COMPANY
094500*    COUNT, AVERAGE SCORE AND SUMMED WORKING CAPITAL FOR THAT
094600*    GROUP -- ADDED BY CR-4731 AT THE CREDIT COMMITTEE'S REQUEST
094700*    SO AN UNDERWRITER COULD SEE INDUSTRY-LEVEL PATTERNS WITHOUT
094800*    RE-RUNNING THE DETAIL THROUGH A SPREADSHEET.
094900     MOVE SPACES TO HEADING-LINE
095000     MOVE 'INDUSTRY:' TO ST-LIT
095100     MOVE WS-PRIOR-INDUSTRY TO ST-INDUSTRY
095200     MOVE 'COMPANIES' TO ST-COUNT-LIT
095300     MOVE WS-IND-COMPANY-COUNT TO ST-COUNT
095400     MOVE 'AVG SCORE' TO ST-AVG-SCORE-LIT
095500     MOVE WS-IND-AVG-SCORE TO ST-AVG-SCORE
095600     MOVE 'TOTAL WORK CAP' TO ST-WORK-CAP-LIT
095700     MOVE WS-IND-WORKING-CAP-SUM TO ST-WORK-CAP
095800     WRITE SUBTOTAL-AREA
095900*
096000*    RESET THE INDUSTRY ACCUMULATORS FOR THE GROUP ABOUT TO
096100*    START -- WS-PRIOR-INDUSTRY IS DELIBERATELY LEFT ALONE HERE;
096200*    2000-PROCESS-COMPANY OVERWRITES IT RIGHT AFTER THIS
096300*    PARAGRAPH RETURNS WITH THE NEW RECORD'S INDUSTRY VALUE.
096400     MOVE ZERO TO WS-IND-COMPANY-COUNT
096500     MOVE ZERO TO WS-IND-SCORE-SUM
096600     MOVE ZERO TO WS-IND-WORKING-CAP-SUM
096700     .
096800 3000-INDUSTRY-BREAK-EXIT.
096900     EXIT.
097000*
097100*****************************************************************
097200*   9000-TERMINATE  -  FINAL TOTALS BLOCK AND CLOSE.             *
097300*****************************************************************
097400*  A RUN WHERE EVERY COMPANY WAS SKIPPED (ZERO PROCESSED) WOULD
097500*  OTHERWISE DIVIDE THE SUM-OF-ZERO HEALTH SCORE BY ZERO
097600*  COMPANIES BELOW; THE GUARD KEEPS THE FINAL TOTALS BLOCK
097700*  PRINTING A CLEAN ZERO AVERAGE INSTEAD OF ABENDING ON THE LAST
097800*  PARAGRAPH OF THE RUN.
097900 9000-TERMINATE.
098000     IF WS-COMPANIES-PROCESSED > ZERO
098100         COMPUTE WS-AVG-HEALTH-SCORE ROUNDED =
098200             WS-SUM-HEALTH-SCORE / WS-COMPANIES-PROCESSED
098300     ELSE
098400         MOVE ZERO TO WS-AVG-HEALTH-SCORE
098500     END-IF
098600*
098700*    WS-RATIO-IDX IS RESET TO ZERO HERE AND STEPPED ONCE PER
098800*    CALL INSIDE 9100-PRINT-ONE-TOTAL, SO THE COUNTED PERFORM
098900*    BELOW PRINTS THE ELEVEN TOTALS LINES IN WS-TOT-LABEL-ENTRY
099000*    ORDER WITHOUT A SEPARATE SUBSCRIPT-SETUP STATEMENT PER LINE.
099100     MOVE ZERO TO WS-RATIO-IDX
099200     PERFORM 9100-PRINT-ONE-TOTAL
099300        THRU 9100-PRINT-ONE-TOTAL-EXIT
099400       11 TIMES
099500*
099600     CLOSE COMPFIG-FILE
099700           METRICS-FILE
099800           ASSESS-RPT-FILE
099900*
100000     DISPLAY 'FHS.TIP02 FINANCIAL-HEALTH-SCORING COMPLETE'
100100     DISPLAY 'COMPANIES READ      : ' WS-COMPANIES-READ
100200     DISPLAY 'COMPANIES PROCESSED : ' WS-COMPANIES-PROCESSED
100300     DISPLAY 'COMPANIES SKIPPED   : ' WS-COMPANIES-SKIPPED
100400     .
100500 9000-TERMINATE-EXIT.
100600     EXIT.
100700*
100800*****************************************************************
100900*   9100-PRINT-ONE-TOTAL  -  PRINTS THE NEXT LINE OF THE FINAL   *
101000*   TOTALS BLOCK EACH TIME IT IS CALLED; WS-RATIO-IDX PICKS      *
101100*   THE LABEL AND VALUE.  (REUSES WS-RATIO-IDX AS A GENERAL      *
101200*   WORK SUBSCRIPT -- NOT RELATED TO RATIO-ENTRY.)           *
101300*****************************************************************
101400 9100-PRINT-ONE-TOTAL.
101500*    STEP THE SUBSCRIPT FIRST, THEN USE ITS NEW VALUE FOR BOTH
101600*    THE LABEL LOOKUP AND THE EVALUATE BELOW -- THE COUNTED
101700*    PERFORM IN 9000-TERMINATE CALLS THIS PARAGRAPH EXACTLY 11
101800*    TIMES WITH WS-RATIO-IDX STARTING AT ZERO, SO IT RUNS 1
101900*    THROUGH 11 IN LOCKSTEP WITH THE EVALUATE'S WHEN CLAUSES.
102000     ADD 1 TO WS-RATIO-IDX
102100     MOVE SPACES TO HEADING-LINE
102200     MOVE WS-TOT-LABEL-ENTRY(WS-RATIO-IDX) TO TOT-LABEL
102300     EVALUATE WS-RATIO-IDX
102400         WHEN 1
102500             MOVE WS-COMPANIES-READ TO TOT-VALUE
102600         WHEN 2
102700             MOVE WS-COMPANIES-PROCESSED TO TOT-VALUE
102800         WHEN 3
102900             MOVE WS-COMPANIES-SKIPPED TO TOT-VALUE
103000         WHEN 4
103100             MOVE WS-CNT-LOW TO TOT-VALUE
103200         WHEN 5
103300             MOVE WS-CNT-MEDIUM TO TOT-VALUE
103400         WHEN 6
103500             MOVE WS-CNT-HIGH TO TOT-VALUE
103600         WHEN 7
103700             MOVE WS-CNT-CRITICAL TO TOT-VALUE
103800         WHEN 8
103900             MOVE WS-AVG-HEALTH-SCORE TO TOT-VALUE
104000         WHEN 9
104100             MOVE WS-GRAND-REVENUE TO TOT-VALUE
104200         WHEN 10
104300             MOVE WS-GRAND-NET-PROFIT TO TOT-VALUE
104400         WHEN 11
104500             MOVE WS-GRAND-WORKING-CAP TO TOT-VALUE
104600     END-EVALUATE
104700     WRITE TOTALS-AREA
104800     .
104900 9100-PRINT-ONE-TOTAL-EXIT.
105000     EXIT.
